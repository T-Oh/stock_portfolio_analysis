000100******************************************************************
000200*               C O P Y   C V A C T 0 0 1                        *
000300******************************************************************
000400* APLICACION  : CARTERA DE VALORES                               *
000500* COPY        : CVACT001                                         *
000600* DESCRIPCION : LAYOUT DEL MOVIMIENTO DE CARTERA (COMPRA, VENTA, *
000700*             : DIVIDENDO EN ACCIONES, DIVIDENDO EN EFECTIVO).   *
000800*             : UN REGISTRO POR CADA MOVIMIENTO DEL INVERSIONISTA*
000900*             : INCLUYE BLOQUE DE CAPTURA/AUDITORIA Y BYTES DE   *
001000*             : INDICADOR ACUMULADOS POR SUCESIVAS AMPLIACIONES. *
001100******************************************************************
001200*  FECHA     PROGRAMADOR            DESCRIPCION                  *
001300*  --------  ---------------------  ---------------------------- *
001400*  08/03/1988 R. ECHEVERRIA (DSI)   CREACION DEL LAYOUT - ORDEN  *DSI0249
001500*                                   DE TRABAJO DSI-0249          *
001600*  15/07/1991 M. OQUENDO (DSI)      SE AGREGA SUCURSAL Y ASESOR  *DSI0320
001700*                                   DE CARTERA QUE CAPTURO EL    *
001800*                                   MOVIMIENTO - OT DSI-0320.    *
001900*  20/05/1996 H. QUINTERO (DSI)     SE AGREGA BLOQUE DE CAPTURA  *DSI0405
002000*                                   (USUARIO, FECHA Y HORA DE    *
002100*                                   SISTEMA) PARA AUDITORIA.     *
002200*  09/11/1998 H. QUINTERO (DSI)     CAMPO DE FECHA AMPLIADO A 4  *DSI0431
002300*                                   POSICIONES DE ANO (MILENIO)  *
002400*  12/03/2002 M. OQUENDO (DSI)      SE AGREGAN INDICADORES DE    *DSI0475
002500*                                   ESTADO Y DE ORIGEN DEL       *
002600*                                   MOVIMIENTO (MANUAL/INTERFAZ).*
002700******************************************************************
002800 01  CV-ACT-RECORD.
002900     02  ACT-DATE                 PIC X(08).
003000     02  ACT-DATE-R  REDEFINES ACT-DATE.
003100         04  ACT-ANO              PIC 9(04).
003200         04  ACT-MES              PIC 9(02).
003300         04  ACT-DIA              PIC 9(02).
003400     02  ACT-ASSET                PIC X(12).
003500     02  ACT-TYPE                 PIC X(02).
003600         88  ACT-TIPO-COMPRA                  VALUE 'B '.
003700         88  ACT-TIPO-VENTA                   VALUE 'S '.
003800         88  ACT-TIPO-DIV-ACCION               VALUE 'SD'.
003900         88  ACT-TIPO-DIV-EFECTIVO             VALUE 'CD'.
004000     02  ACT-VOLUME               PIC S9(07)V9(06).
004100     02  ACT-VALUE                PIC S9(09)V9(04).
004200     02  ACT-FEE-BUY              PIC S9(03)V9(06).
004300     02  ACT-COD-SUCURSAL         PIC X(04).
004400     02  ACT-COD-ASESOR           PIC X(06).
004500     02  ACT-BLOQUE-CAPTURA.
004600         04  ACT-USUARIO-CAPTURA  PIC X(08).
004700         04  ACT-FECHA-CAPTURA    PIC 9(08).
004800         04  ACT-FECHA-CAPTURA-R REDEFINES ACT-FECHA-CAPTURA.
004900             06  ACT-FC-ANO       PIC 9(04).
005000             06  ACT-FC-MES       PIC 9(02).
005100             06  ACT-FC-DIA       PIC 9(02).
005200         04  ACT-HORA-CAPTURA     PIC 9(06).
005300     02  ACT-IND-STATUS           PIC X(01).
005400         88  ACT-STATUS-ACTIVO              VALUE '1'.
005500         88  ACT-STATUS-ANULADO             VALUE '9'.
005600     02  ACT-IND-ORIGEN           PIC X(01).
005700         88  ACT-ORIGEN-MANUAL              VALUE 'M'.
005800         88  ACT-ORIGEN-INTERFAZ            VALUE 'I'.
005900     02  ACT-COD-MONEDA           PIC X(03).
006000     02  FILLER                   PIC X(30).
006100*    RESERVADO PARA USO FUTURO DEL AREA DE BANCA PATRIMONIAL;
006200*    NO SE LEE NI SE VALIDA EN CVVALB01.
006300     02  FILLER                   PIC X(26).
