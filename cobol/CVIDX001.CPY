000100******************************************************************
000200*               C O P Y   C V I D X 0 0 1                        *
000300******************************************************************
000400* APLICACION  : CARTERA DE VALORES                               *
000500* COPY        : CVIDX001                                         *
000600* DESCRIPCION : RENGLON DEL INDICE DE CARTERA (NORMALISIERTE_    *
000700*             : RENDITE) Y DEL INDICE DE REFERENCIA (MSCI).      *
000800*             : RESIDE EN WORKING-STORAGE; EL ARCHIVO DE SALIDA  *
000900*             : SE ARMA COMO TEXTO SEPARADO POR COMAS.           *
001000******************************************************************
001100*  FECHA     PROGRAMADOR            DESCRIPCION                  *
001200*  --------  ---------------------  ---------------------------- *
001300*  21/03/1988 R. ECHEVERRIA (DSI)   CREACION DEL LAYOUT - ORDEN  *DSI0249 
001400*                                   DE TRABAJO DSI-0249          *
001500*  09/11/1998 H. QUINTERO (DSI)     CAMPO DE FECHA AMPLIADO A 4  *DSI0431 
001600*                                   POSICIONES DE ANO (MILENIO)  *
001700******************************************************************
001800 01  CV-IDX-RENGLON.
001900     02  PF-DATE                  PIC X(10).
002000     02  PF-DATE-R  REDEFINES PF-DATE.
002100         04  PF-ANO               PIC 9(04).
002200         04  FILLER               PIC X(01).
002300         04  PF-MES               PIC 9(02).
002400         04  FILLER               PIC X(01).
002500         04  PF-DIA               PIC 9(02).
002600     02  PF-ASSET                 PIC X(24).
002700     02  PF-WEIGHTED-RETURN       PIC S9(03)V9(06).
002800     02  PF-WGT-RETURN-SW         PIC 9(01).
002900         88  PF-WGT-RETURN-VALIDO           VALUE 1.
003000         88  PF-WGT-RETURN-BLANCO           VALUE 0.
003100     02  PF-INDEX                 PIC S9(07)V9(04).
003200     02  PF-HIST-MAX              PIC S9(07)V9(04).
003300     02  PF-HIST-MAX-SW           PIC 9(01).
003400         88  PF-HIST-MAX-VALIDO             VALUE 1.
003500         88  PF-HIST-MAX-BLANCO             VALUE 0.
003600     02  PF-DRAWDOWN              PIC S9(03)V9(06).
003700     02  PF-DRAWDOWN-SW           PIC 9(01).
003800         88  PF-DRAWDOWN-VALIDO             VALUE 1.
003900         88  PF-DRAWDOWN-BLANCO             VALUE 0.
004000     02  FILLER                   PIC X(10).
