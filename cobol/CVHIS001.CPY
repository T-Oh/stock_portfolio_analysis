000100******************************************************************
000200*               C O P Y   C V H I S 0 0 1                        *
000300******************************************************************
000400* APLICACION  : CARTERA DE VALORES                               *
000500* COPY        : CVHIS001                                         *
000600* DESCRIPCION : RENGLON DEL HISTORICO DE PRECIOS YA DENSIFICADO  *
000700*             : (SIN HUECOS, RELLENADO HACIA ADELANTE O CON      *
000800*             : PRECIO MANUAL).  RESIDE EN WORKING-STORAGE.      *
000900*             : LLEVA MERCADO/MONEDA DE ORIGEN E INDICADOR DE    *
001000*             : LA FORMA EN QUE SE DENSIFICO EL PRECIO.          *
001100******************************************************************
001200*  FECHA     PROGRAMADOR            DESCRIPCION                  *
001300*  --------  ---------------------  ---------------------------- *
001400*  18/03/1988 R. ECHEVERRIA (DSI)   CREACION DEL LAYOUT - ORDEN  *DSI0249
001500*                                   DE TRABAJO DSI-0249          *
001600*  20/10/1994 M. OQUENDO (DSI)      SE AGREGA MERCADO Y MONEDA   *DSI0360
001700*                                   DE ORIGEN (HEREDADOS DE      *
001800*                                   CVPRC001, OT DSI-0360).      *
001900*  09/11/1998 H. QUINTERO (DSI)     CAMPO DE FECHA AMPLIADO A 4  *DSI0431
002000*                                   POSICIONES DE ANO (MILENIO)  *
002100*  05/08/2003 H. QUINTERO (DSI)     SE AGREGA INDICADOR DE LA    *DSI0490
002200*                                   FORMA EN QUE SE DENSIFICO EL *
002300*                                   PRECIO (ORIGINAL, ARRASTRADO *
002400*                                   O MANUAL) PARA AUDITORIA DEL *
002500*                                   PROCESO DE RELLENO.          *
002600******************************************************************
002700 01  CV-HIS-RENGLON.
002800     02  PH-DATE                  PIC X(10).
002900     02  PH-DATE-R  REDEFINES PH-DATE.
003000         04  PH-ANO               PIC 9(04).
003100         04  FILLER               PIC X(01).
003200         04  PH-MES               PIC 9(02).
003300         04  FILLER               PIC X(01).
003400         04  PH-DIA               PIC 9(02).
003500     02  PH-ASSET                 PIC X(12).
003600     02  PH-PRICE                 PIC S9(09)V9(04).
003700     02  PH-PRICE-SW              PIC 9(01).
003800         88  PH-PRICE-VALIDO                VALUE 1.
003900         88  PH-PRICE-BLANCO                VALUE 0.
004000     02  PH-COD-MERCADO           PIC X(04).
004100     02  PH-COD-MONEDA            PIC X(03).
004200     02  PH-IND-RELLENO           PIC X(01).
004300         88  PH-RELLENO-ORIGINAL            VALUE 'O'.
004400         88  PH-RELLENO-ARRASTRADO          VALUE 'A'.
004500         88  PH-RELLENO-MANUAL              VALUE 'M'.
004600     02  FILLER                   PIC X(15).
