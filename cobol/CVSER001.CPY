000100******************************************************************
000200*               C O P Y   C V S E R 0 0 1                        *
000300******************************************************************
000400* APLICACION  : CARTERA DE VALORES                               *
000500* COPY        : CVSER001                                         *
000600* DESCRIPCION : RENGLON DE LA SERIE DIARIA POR ACTIVO (Y EL      *
000700*             : RENGLON SINTETICO GESAMTWERT POR DIA).  RESIDE EN*
000800*             : WORKING-STORAGE; EL ARCHIVO DE SALIDA SE ARMA    *
000900*             : COMO TEXTO SEPARADO POR COMAS A PARTIR DE ESTE   *
001000*             : RENGLON.                                         *
001100******************************************************************
001200*  FECHA     PROGRAMADOR            DESCRIPCION                  *
001300*  --------  ---------------------  ---------------------------- *
001400*  14/03/1988 R. ECHEVERRIA (DSI)   CREACION DEL LAYOUT - ORDEN  *DSI0249 
001500*                                   DE TRABAJO DSI-0249          *
001600*  02/06/1991 M. OQUENDO (DSI)      SE AGREGAN CAMPOS DE RENDI-  *DSI0318 
001700*                                   MIENTO ACUMULADO Y GANANCIA  *
001800*  09/11/1998 H. QUINTERO (DSI)     CAMPO DE FECHA AMPLIADO A 4  *DSI0431 
001900*                                   POSICIONES DE ANO (MILENIO)  *
002000*  17/07/2001 M. OQUENDO (DSI)      SE AGREGAN INDICADORES -SW   *DSI0468 
002100*                                   PARA CAMPOS QUE SALEN EN     *
002200*                                   BLANCO (NO CERO) EN EL CSV   *
002300******************************************************************
002400 01  CV-SER-RENGLON.
002500     02  TS-DATE                  PIC X(10).
002600     02  TS-DATE-R  REDEFINES TS-DATE.
002700         04  TS-ANO               PIC 9(04).
002800         04  FILLER               PIC X(01).
002900         04  TS-MES               PIC 9(02).
003000         04  FILLER               PIC X(01).
003100         04  TS-DIA               PIC 9(02).
003200     02  TS-ASSET                 PIC X(12).
003300     02  TS-PRICE                 PIC S9(09)V9(04).
003400     02  TS-VOLUME                PIC S9(07)V9(06).
003500     02  TS-DEPOTWERT             PIC S9(11)V9(04).
003600     02  TS-RETURN                PIC S9(03)V9(06).
003700     02  TS-RETURN-SW             PIC 9(01).
003800         88  TS-RETURN-VALIDO               VALUE 1.
003900         88  TS-RETURN-BLANCO               VALUE 0.
004000     02  TS-INDEX                 PIC S9(07)V9(04).
004100     02  TS-WEIGHT-PREV           PIC S9(03)V9(06).
004200     02  TS-WEIGHT-PREV-SW        PIC 9(01).
004300         88  TS-WEIGHT-PREV-VALIDO          VALUE 1.
004400         88  TS-WEIGHT-PREV-BLANCO          VALUE 0.
004500     02  TS-HIST-MAX              PIC S9(09)V9(04).
004600     02  TS-DRAWDOWN              PIC S9(03)V9(06).
004700     02  TS-WEIGHTED-DRAWDOWN     PIC S9(03)V9(06).
004800     02  TS-CUM-BUYS              PIC S9(11)V9(04).
004900     02  TS-CUM-SALES             PIC S9(11)V9(04).
005000     02  TS-CUM-DIVIDENDS         PIC S9(11)V9(04).
005100     02  TS-TOTAL-RETURN          PIC S9(11)V9(04).
005200     02  TS-WEIGHTED-TOT-RETURN   PIC S9(05)V9(06).
005300     02  TS-WGT-TOT-RETURN-SW     PIC 9(01).
005400         88  TS-WGT-TOT-RETURN-VALIDO       VALUE 1.
005500         88  TS-WGT-TOT-RETURN-BLANCO       VALUE 0.
005600     02  TS-UNREAL-GAIN           PIC S9(11)V9(04).
005700     02  TS-UNREAL-GAIN-SW        PIC 9(01).
005800         88  TS-UNREAL-GAIN-VALIDO          VALUE 1.
005900         88  TS-UNREAL-GAIN-BLANCO          VALUE 0.
006000     02  TS-UNREAL-GAIN-PCT       PIC S9(05)V9(04).
006100     02  TS-UNREAL-GAIN-PCT-SW    PIC 9(01).
006200         88  TS-UNREAL-GAIN-PCT-VALIDO      VALUE 1.
006300         88  TS-UNREAL-GAIN-PCT-BLANCO      VALUE 0.
006400     02  FILLER                   PIC X(16).
