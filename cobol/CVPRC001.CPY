000100******************************************************************
000200*               C O P Y   C V P R C 0 0 1                        *
000300******************************************************************
000400* APLICACION  : CARTERA DE VALORES                               *
000500* COPY        : CVPRC001                                         *
000600* DESCRIPCION : LAYOUT DE PRECIO DIARIO DE CIERRE POR ACTIVO.    *
000700*             : PUEDE HABER DIAS SIN COTIZACION (HUECOS).        *
000800*             : INCLUYE MERCADO/MONEDA DE ORIGEN DEL PRECIO Y    *
000900*             : BLOQUE DE CARGA PARA TRAZABILIDAD DEL ARCHIVO.   *
001000******************************************************************
001100*  FECHA     PROGRAMADOR            DESCRIPCION                  *
001200*  --------  ---------------------  ---------------------------- *
001300*  11/03/1988 R. ECHEVERRIA (DSI)   CREACION DEL LAYOUT - ORDEN  *DSI0249
001400*                                   DE TRABAJO DSI-0249          *
001500*  04/09/1993 M. OQUENDO (DSI)      SE AGREGA MERCADO Y MONEDA   *DSI0355
001600*                                   DE ORIGEN DE LA COTIZACION   *
001700*                                   (OT DSI-0355, CARGA MULTI-   *
001800*                                   MERCADO).                    *
001900*  09/11/1998 H. QUINTERO (DSI)     CAMPO DE FECHA AMPLIADO A 4  *DSI0431
002000*                                   POSICIONES DE ANO (MILENIO)  *
002100*  28/02/2000 H. QUINTERO (DSI)     SE AGREGA INDICADOR DE       *DSI0450
002200*                                   FUENTE (VENDOR/MANUAL) Y     *
002300*                                   HORA DE LA COTIZACION.       *
002400*  16/06/2004 M. OQUENDO (DSI)      SE AGREGA BLOQUE DE CARGA    *DSI0500
002500*                                   (USUARIO Y FECHA) PARA       *
002600*                                   TRAZABILIDAD DEL ARCHIVO     *
002700*                                   RECIBIDO DEL PROVEEDOR.      *
002800******************************************************************
002900 01  CV-PRC-RECORD.
003000     02  PRC-DATE                 PIC X(08).
003100     02  PRC-DATE-R  REDEFINES PRC-DATE.
003200         04  PRC-ANO              PIC 9(04).
003300         04  PRC-MES              PIC 9(02).
003400         04  PRC-DIA              PIC 9(02).
003500     02  PRC-ASSET                PIC X(12).
003600     02  PRC-PRICE                PIC S9(09)V9(04).
003700     02  PRC-COD-MERCADO          PIC X(04).
003800     02  PRC-COD-MONEDA           PIC X(03).
003900     02  PRC-IND-FUENTE           PIC X(01).
004000         88  PRC-FUENTE-VENDOR            VALUE 'V'.
004100         88  PRC-FUENTE-MANUAL            VALUE 'M'.
004200     02  PRC-HORA-COTIZACION      PIC 9(06).
004300     02  PRC-BLOQUE-CARGA.
004400         04  PRC-USUARIO-CARGA    PIC X(08).
004500         04  PRC-FECHA-CARGA      PIC 9(08).
004600     02  FILLER                   PIC X(20).
004700*    RESERVADO PARA USO FUTURO; NO SE LEE NI SE VALIDA EN
004800*    CVVALB01.
