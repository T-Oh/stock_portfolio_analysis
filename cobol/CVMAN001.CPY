000100******************************************************************
000200*               C O P Y   C V M A N 0 0 1                        *
000300******************************************************************
000400* APLICACION  : CARTERA DE VALORES                               *
000500* COPY        : CVMAN001                                         *
000600* DESCRIPCION : TABLA DE PRECIO MANUAL DE RESPALDO (FALLBACK) -  *
000700*             : SE USA CUANDO UN ACTIVO NO TIENE NINGUNA         *
000800*             : COTIZACION EN EL ARCHIVO CVPRC EN TODO EL RANGO. *
000900*             : RESIDE EN WORKING-STORAGE, NO ES ARCHIVO.  CADA  *
001000*             : ENTRADA LLEVA SU MOTIVO Y QUIEN LA CAPTURO.      *
001100******************************************************************
001200*  FECHA     PROGRAMADOR            DESCRIPCION                  *
001300*  --------  ---------------------  ---------------------------- *
001400*  14/03/1988 R. ECHEVERRIA (DSI)   CREACION DEL LAYOUT - ORDEN  *DSI0249
001500*                                   DE TRABAJO DSI-0249          *
001600*  02/06/1991 M. OQUENDO (DSI)      SE AMPLIA LA TABLA DE 1 A 5  *DSI0318
001700*                                   ENTRADAS; CV-MAX-MANUALES EN *
001800*                                   WORKING-STORAGE DEL PROGRAMA *
001900*                                   LLEVA EL TOPE REALMENTE EN   *
002000*                                   USO PARA LOS CICLOS.         *
002100*  11/12/1995 M. OQUENDO (DSI)      SE AGREGA MONEDA DE LA       *DSI0370
002200*                                   ENTRADA MANUAL (OT DSI-0370).*
002300*  03/04/2001 H. QUINTERO (DSI)     SE AGREGA QUIEN Y CUANDO     *DSI0460
002400*                                   CAPTURO EL PRECIO MANUAL, Y  *
002500*                                   EL MOTIVO DE LA EXCEPCION.   *
002600******************************************************************
002700 01  CV-MAN-TABLA.
002800     02  CV-MAN-ENTRADA  OCCURS 5 TIMES
002900                         INDEXED BY CV-IX-MAN.
003000         04  MP-ASSET             PIC X(12).
003100         04  MP-PRICE             PIC S9(09)V9(04).
003200         04  MP-COD-MONEDA        PIC X(03).
003300         04  MP-USUARIO-CAPTURA   PIC X(08).
003400         04  MP-FECHA-CAPTURA     PIC 9(08).
003500         04  MP-MOTIVO            PIC X(01).
003600             88  MP-MOTIVO-SIN-COTIZACION       VALUE '1'.
003700             88  MP-MOTIVO-SUSPENDIDO           VALUE '2'.
003800             88  MP-MOTIVO-OTRO                 VALUE '9'.
003900         04  FILLER               PIC X(10).
