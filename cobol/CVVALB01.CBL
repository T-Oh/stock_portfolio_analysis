000100******************************************************************
000200*                 C V V A L B 0 1   -   C A R T E R A            *
000300******************************************************************
000400* APLICACION  : CARTERA DE VALORES                               *
000500* PROGRAMA    : CVVALB01                                         *
000600* DESCRIPCION : PROCESO NOCTURNO DE VALORIZACION DE LA CARTERA DE*
000700*             : VALORES DE UN INVERSIONISTA.  TOMA EL MOVIMIENTO *
000800*             : (COMPRAS, VENTAS, DIVIDENDOS) Y LA COTIZACION    *
000900*             : DIARIA DE CADA ACTIVO, ARMA UNA SERIE DENSA POR  *
001000*             : DIA Y ACTIVO, CALCULA EXISTENCIAS, VALORIZACION, *
001100*             : INDICE DE CARTERA CONTRA EL INDICE DE REFERENCIA,*
001200*             : CAIDA MAXIMA (DRAWDOWN), RENDIMIENTO TOTAL Y     *
001300*             : GANANCIA NO REALIZADA POR EL METODO PEPS (FIFO). *
001400*             : PRODUCE TRES ARCHIVOS DE SALIDA EN TEXTO SEPARADO*
001500*             : POR COMAS PARA EL AREA DE BANCA PATRIMONIAL.     *
001600******************************************************************
001700*  FECHA      PROGRAMADOR           DESCRIPCION                  *
001800*  ---------  --------------------  -----------------------------*
001900*  24/03/1988 R. ECHEVERRIA (DSI)   CREACION DEL PROGRAMA - ORDEN*DSI0249
002000*                                   DE TRABAJO DSI-0249.  LEE    *
002100*                                   CVACT/CVPRC, ARMA LA SERIE   *
002200*                                   DIARIA Y EL GESAMTWERT.      *
002300*  02/06/1991 M. OQUENDO (DSI)      SE AGREGA EL INDICE DE       *DSI0318
002400*                                   CARTERA NORMALIZADO CONTRA   *
002500*                                   EL MSCI Y EL CALCULO DE      *
002600*                                   CAIDA MAXIMA (DRAWDOWN) - OT *
002700*                                   DSI-0318.                    *
002800*  14/02/1992 R. ECHEVERRIA (DSI)   SE AGREGA RENDIMIENTO TOTAL  *DSI0344
002900*                                   ACUMULADO (COMPRAS, VENTAS Y *
003000*                                   DIVIDENDOS) POR ACTIVO.      *
003100*  09/09/1993 M. OQUENDO (DSI)      SE AGREGA GANANCIA NO REALI- *DSI0379
003200*                                   ZADA POR EL METODO PEPS SOBRE*
003300*                                   EL ULTIMO DIA DE LA CORRIDA. *
003400*  19/01/1995 P. SACBAJA (DSI)      SE CAMBIA LA FORMULA DEL PESO*DSI0390
003500*                                   DE LA FILA ANTERIOR: EN VEZ  *
003600*                                   DE MULTIPLICAR POR 2 Y       *
003700*                                   DIVIDIR ENTRE 2 (EL RENGLON  *
003800*                                   GESAMTWERT DUPLICABA LA SUMA *
003900*                                   DEL DIA), SE DIVIDE DIRECTO  *
004000*                                   CONTRA EL GESAMTWERT DEL DIA *
004100*                                   ANTERIOR.  MISMO RESULTADO,  *
004200*                                   MENOS CODIGO.                *
004300*  09/11/1998 H. QUINTERO (DSI)     CAMBIO DE MILENIO - CAMPOS DE*DSI0431
004400*                                   FECHA AMPLIADOS A 4          *
004500*                                   POSICIONES DE ANO EN TODOS   *
004600*                                   LOS COPY.                    *
004700*  17/07/2001 M. OQUENDO (DSI)      SE AGREGAN INDICADORES -SW A *DSI0468 
004800*                                   LOS CAMPOS QUE DEBEN SALIR EN*
004900*                                   BLANCO (NO CERO) EN EL CSV.  *
005000*  22/03/2004 E. BARILLAS (DSI)     SE CAMBIA LA LECTURA DE CVACT*DSI0512 
005100*                                   Y CVPRC A ORGANIZACION LINE  *
005200*                                   SEQUENTIAL; LOS ARCHIVOS YA  *
005300*                                   LLEGAN COMO TEXTO DESDE LA PC*
005400*                                   DE BANCA PATRIMONIAL.        *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.                    CVVALB01.
005800 AUTHOR.                         R. ECHEVERRIA.
005900 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS - DSI.
006000 DATE-WRITTEN.                   24/03/1988.
006100 DATE-COMPILED.
006200 SECURITY.                       USO INTERNO - BANCA PATRIMONIAL.
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.                IBM-370.
006700 OBJECT-COMPUTER.                IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS CLASE-NUMERICA  IS '0' THRU '9'
007100     UPSI-0 ON STATUS IS WKS-UPSI-FORZAR-MANUAL.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT CVACT    ASSIGN TO CVACT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-CVACT.
007800
007900     SELECT CVPRC    ASSIGN TO CVPRC
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-CVPRC.
008200
008300     SELECT CVACT-SORTWK ASSIGN TO SORTWK1.
008400
008500     SELECT CVSEROUT ASSIGN TO CVSEROUT
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS FS-CVSER.
008800
008900     SELECT CVHISOUT ASSIGN TO CVHISOUT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS IS FS-CVHIS.
009200
009300     SELECT CVIDXOUT ASSIGN TO CVIDXOUT
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS FS-CVIDX.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  CVACT
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F.
010200     COPY CVACT001.
010300
010400 SD  CVACT-SORTWK.
010500 01  CV-SORT-REGISTRO.
010600     02  CVS-FECHA               PIC 9(08).
010700     02  CVS-SECUENCIA           PIC 9(05).
010800     02  CVS-ASSET               PIC X(12).
010900     02  CVS-TIPO                PIC X(02).
011000     02  CVS-VOLUME              PIC S9(07)V9(06).
011100     02  CVS-VALUE               PIC S9(09)V9(04).
011200     02  CVS-FEE-BUY             PIC S9(03)V9(06).
011300
011400 FD  CVPRC
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F.
011700     COPY CVPRC001.
011800
011900 FD  CVSEROUT
012000     LABEL RECORDS ARE STANDARD.
012100 01  CVSER-LINEA                 PIC X(250).
012200
012300 FD  CVHISOUT
012400     LABEL RECORDS ARE STANDARD.
012500 01  CVHIS-LINEA                 PIC X(250).
012600
012700 FD  CVIDXOUT
012800     LABEL RECORDS ARE STANDARD.
012900 01  CVIDX-LINEA                 PIC X(250).
013000
013100 WORKING-STORAGE SECTION.
013200******************************************************************
013300* CONTADORES/CONMUTADORES SUELTOS A NIVEL 77 (NORMA DEL         *
013400* DEPARTAMENTO PARA CAMPOS ESCALARES QUE NO FORMAN PARTE DE     *
013500* NINGUN GRUPO LOGICO).                                         *
013600******************************************************************
013700 77  IX-BUSCA                    PIC 9(04)  COMP VALUE 0.
013800 77  CV-IX-MAN-AUX               PIC 9(02)  COMP VALUE 0.
013900 77  WKS-ENCONTRO-MSCI-SW        PIC 9(01)       VALUE 0.
014000 77  WKS-ED-054                  PIC -(4)9.9999.
014100******************************************************************
014200* W00 - CONSTANTES Y TOPES DE TABLA                              *
014300******************************************************************
014400 01  W00-CONSTANTES.
014500     02  CV-MAX-ACTIVOS          PIC 9(02) COMP  VALUE 15.
014600     02  CV-MAX-ACTIVOS-T        PIC 9(02) COMP  VALUE 16.
014700     02  CV-MAX-DIAS             PIC 9(04) COMP  VALUE 1100.
014800     02  CV-MAX-ACT              PIC 9(04) COMP  VALUE 3000.
014900     02  CV-MAX-PRC              PIC 9(04) COMP  VALUE 3000.
015000     02  CV-MAX-MANUALES         PIC 9(02) COMP  VALUE 5.
015100     02  WKS-CSV-MAX-CAMPO       PIC 9(02) COMP  VALUE 20.
015200
015300******************************************************************
015400* W01 - INDICADORES DE ARCHIVO (FILE STATUS)                     *
015500******************************************************************
015600 01  W01-FILE-STATUS.
015700     02  FS-CVACT                PIC X(02)  VALUE '00'.
015800     02  FS-CVPRC                PIC X(02)  VALUE '00'.
015900     02  FS-CVSER                PIC X(02)  VALUE '00'.
016000     02  FS-CVHIS                PIC X(02)  VALUE '00'.
016100     02  FS-CVIDX                PIC X(02)  VALUE '00'.
016200
016300******************************************************************
016400* W02 - CONMUTADORES DE FIN DE ARCHIVO Y DE CONTROL              *
016500******************************************************************
016600 01  W02-CONMUTADORES.
016700     02  WKS-FIN-CVACT           PIC 9(01)  VALUE 0.
016800     02  WKS-FIN-SORT            PIC 9(01)  VALUE 0.
016900     02  WKS-FIN-CALENDARIO      PIC 9(01)  VALUE 0.
017000     02  WKS-HAY-PRECIO-SW       PIC 9(01)  VALUE 0.
017100     02  WKS-ENCONTRO-HOY-SW     PIC 9(01)  VALUE 0.
017200     02  WKS-ENCONTRO-MAN-SW     PIC 9(01)  VALUE 0.
017300     02  WKS-HAY-ANT-PRECIO-SW   PIC 9(01)  VALUE 0.
017400     02  WKS-HAY-FILA-ANT-SW     PIC 9(01)  VALUE 0.
017500     02  WKS-HAY-HISTMAX-SW      PIC 9(01)  VALUE 0.
017600     02  WKS-UPSI-FORZAR-MANUAL  PIC 9(01)  VALUE 0.
017700
017800******************************************************************
017900* W03 - CONTADORES Y PUNTEROS (TODOS COMP)                       *
018000******************************************************************
018100 01  W03-CONTADORES.
018200     02  WKS-SEC-LECTURA         PIC 9(05)  COMP VALUE 0.
018300     02  WKS-TOTAL-ACT-LEIDOS    PIC 9(05)  COMP VALUE 0.
018400     02  WKS-TOTAL-ACT-RECHAZO   PIC 9(05)  COMP VALUE 0.
018500     02  WKS-TOTAL-ACT           PIC 9(05)  COMP VALUE 0.
018600     02  WKS-TOTAL-PRC           PIC 9(05)  COMP VALUE 0.
018700     02  WKS-TOTAL-ACTIVOS       PIC 9(02)  COMP VALUE 0.
018800     02  WKS-TOTAL-FILAS         PIC 9(02)  COMP VALUE 0.
018900     02  WKS-TOTAL-DIAS          PIC 9(04)  COMP VALUE 0.
019000     02  WKS-TOTAL-MAN           PIC 9(02)  COMP VALUE 0.
019100     02  WKS-REN-CVSER           PIC 9(05)  COMP VALUE 0.
019200     02  WKS-REN-CVHIS           PIC 9(05)  COMP VALUE 0.
019300     02  WKS-REN-CVIDX           PIC 9(05)  COMP VALUE 0.
019400     02  WKS-DIA-ULTIMO          PIC 9(04)  COMP VALUE 0.
019500     02  WKS-FILA-LOCALIZADA     PIC 9(02)  COMP VALUE 0.
019600     02  WKS-FILA-CALC           PIC 9(02)  COMP VALUE 0.
019700     02  WKS-DIA-IX-FILA-ANT     PIC 9(04)  COMP VALUE 0.
019800* INDICES DE TABLA (SUBINDICES COMP POR NORMA DEL DEPARTAMENTO)
019900     02  IX-CA                   PIC 9(02)  COMP VALUE 0.
020000     02  IX-CD                   PIC 9(04)  COMP VALUE 0.
020100     02  IX-MM                   PIC 9(04)  COMP VALUE 0.
020200* IX-BUSCA Y CV-IX-MAN-AUX QUEDARON COMO NIVEL 77 AL PRINCIPIO DE
020300* WORKING-STORAGE (VER NOTA DE NORMA DEL DEPARTAMENTO MAS ARRIBA)
020400     02  WKS-IX-ACT-INV          PIC 9(05)  COMP VALUE 0.
020500     02  WKS-IX-ACT-TOT          PIC 9(05)  COMP VALUE 0.
020600
020700******************************************************************
020800* W04 - FECHAS DE TRABAJO Y TABLA DE FIN DE MES (CALENDARIO)     *
020900******************************************************************
021000 01  W04-FECHAS.
021100     02  WKS-FECHA-PRIMERA-ACT   PIC 9(08)  VALUE 0.
021200     02  WKS-FECHA-ULTIMA-ACT    PIC 9(08)  VALUE 0.
021300     02  WKS-FECHA-CORRIDA       PIC 9(08)  VALUE 0.
021400     02  WKS-FECHA-TRABAJO       PIC 9(08)  VALUE 0.
021500     02  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
021600         04  WKS-FT-ANO          PIC 9(04).
021700         04  WKS-FT-MES          PIC 9(02).
021800         04  WKS-FT-DIA          PIC 9(02).
021900     02  WKS-FECHA-FMT-ENT       PIC 9(08)  VALUE 0.
022000     02  WKS-FECHA-FMT-ENT-R REDEFINES WKS-FECHA-FMT-ENT.
022100         04  WKS-FFE-ANO         PIC 9(04).
022200         04  WKS-FFE-MES         PIC 9(02).
022300         04  WKS-FFE-DIA         PIC 9(02).
022400     02  WKS-FECHA-FMT-SAL       PIC X(10)  VALUE SPACES.
022500     02  WKS-DIV-TMP             PIC 9(04)  COMP VALUE 0.
022600     02  WKS-RES-4               PIC 9(04)  COMP VALUE 0.
022700     02  WKS-RES-100             PIC 9(04)  COMP VALUE 0.
022800     02  WKS-RES-400             PIC 9(04)  COMP VALUE 0.
022900*    PARAMETRO DE CORRIDA (TARJETA SYSIN) - FECHA DE CORTE
023000       AAAAMMDD
023100     02  WKS-PARM-SYSIN.
023200         04  WKS-PARM-FECHA-CORRIDA PIC 9(08).
023300         04  FILLER              PIC X(72).
023400
023500* TABLA DE FIN DE MES - MISMA TECNICA DE TABLA DE DIAS QUE USA EL
023600* DEPARTAMENTO EN LOS PROGRAMAS DE CIERRE MENSUAL DE CARTERA;
023700* LA POSICION DE FEBRERO SE RECALCULA CADA VEZ SEGUN BISIESTO.
023800 01  WKS-TABLA-DIAS-CV.
023900     02  FILLER                  PIC X(24)
024000                         VALUE '312831303130313130313031'.
024100 01  WKS-TABLA-DIAS-CV-R REDEFINES WKS-TABLA-DIAS-CV.
024200     02  DIA-FIN-MES-CV          PIC 99 OCCURS 12 TIMES.
024300
024400******************************************************************
024500* W05 - TABLA DE ACTIVOS CONOCIDOS (TB-ASSET)                    *
024600******************************************************************
024700 01  W05-TABLA-ACTIVOS.
024800     02  TB-ASSET-FILA OCCURS CV-MAX-ACTIVOS-T TIMES.
024900         04  TB-ASSET-COD        PIC X(12)  VALUE SPACES.
025000
025100******************************************************************
025200* W06 - TABLA DE CALENDARIO DENSO (TB-DIA)                       *
025300******************************************************************
025400 01  W06-TABLA-DIAS.
025500     02  TB-DIA-FILA OCCURS CV-MAX-DIAS TIMES.
025600         04  TB-DIA-FECHA        PIC 9(08)  VALUE 0.
025700
025800******************************************************************
025900* W07 - TABLA DE MOVIMIENTO ORDENADO (TB-ACT)                    *
026000******************************************************************
026100 01  W07-TABLA-ACTIVIDAD.
026200     02  TB-ACT-FILA OCCURS CV-MAX-ACT TIMES.
026300         04  TB-ACT-FECHA        PIC 9(08).
026400         04  TB-ACT-ASSET        PIC X(12).
026500         04  TB-ACT-TIPO         PIC X(02).
026600         04  TB-ACT-VOLUMEN      PIC S9(07)V9(06).
026700         04  TB-ACT-VALOR        PIC S9(09)V9(04).
026800         04  TB-ACT-FEE-COMPRA   PIC S9(03)V9(06).
026900         04  TB-ACT-CAMBIO-SIGNO PIC S9(07)V9(06).
027000
027100******************************************************************
027200* W08 - TABLA DE PRECIOS CRUDOS LEIDOS DE CVPRC (TB-PRC-RAW)     *
027300******************************************************************
027400 01  W08-TABLA-PRECIOS-CRUDOS.
027500     02  TB-PRC-FILA OCCURS CV-MAX-PRC TIMES.
027600         04  TB-PRC-ASSET        PIC X(12).
027700         04  TB-PRC-FECHA        PIC 9(08).
027800         04  TB-PRC-PRECIO       PIC S9(09)V9(04).
027900
028000******************************************************************
028100* W09 - TABLA DE PRECIO MANUAL DE RESPALDO (CVMAN001)            *
028200******************************************************************
028300 01  W09-TABLA-MANUAL.
028400     COPY CVMAN001.
028500
028600******************************************************************
028700* W10 - TABLA DE CELDAS (ACTIVO X DIA) - NUCLEO DEL PROGRAMA     *
028800*       UNA SOLA TABLA CONSOLIDADA EN VEZ DE VARIAS TABLAS       *
028900*       PARALELAS; MAS FACIL DE TRASLADAR ENTRE SECCIONES.       *
029000******************************************************************
029100 01  W10-TABLA-CELDAS.
029200     02  TB-CELDA-ACTIVO OCCURS CV-MAX-ACTIVOS-T TIMES.
029300         04  TB-CELDA-DIA OCCURS CV-MAX-DIAS TIMES.
029400             06  TC-PRECIO-SW         PIC 9(01)      VALUE 0.
029500             06  TC-PRECIO             PIC S9(09)V9(04) VALUE 0.
029600             06  TC-VOLUMEN            PIC S9(07)V9(06) VALUE 0.
029700             06  TC-DEPOTWERT          PIC S9(11)V9(04) VALUE 0.
029800             06  TC-RETORNO-SW        PIC 9(01)      VALUE 0.
029900             06  TC-RETORNO            PIC S9(03)V9(06) VALUE 0.
030000             06  TC-INDICE             PIC S9(07)V9(04) VALUE 0.
030100             06  TC-PESO-ANT-SW       PIC 9(01)      VALUE 0.
030200             06  TC-PESO-ANT           PIC S9(03)V9(06) VALUE 0.
030300             06  TC-RETORNO-PESO       PIC S9(03)V9(06) VALUE 0.
030400             06  TC-HIST-MAX           PIC S9(09)V9(04) VALUE 0.
030500             06  TC-DRAWDOWN           PIC S9(03)V9(06) VALUE 0.
030600             06  TC-WEIGHTED-DRAWDOWN  PIC S9(03)V9(06) VALUE 0.
030700             06  TC-CUM-COMPRAS        PIC S9(11)V9(04) VALUE 0.
030800             06  TC-CUM-VENTAS         PIC S9(11)V9(04) VALUE 0.
030900             06  TC-CUM-DIV            PIC S9(11)V9(04) VALUE 0.
031000             06  TC-RETORNO-TOTAL      PIC S9(11)V9(04) VALUE 0.
031100             06  TC-RETORNO-TOTAL-PESO-SW PIC 9(01)   VALUE 0.
031200             06  TC-RETORNO-TOTAL-PESO PIC S9(05)V9(06) VALUE 0.
031300             06  TC-GANANCIA-SW       PIC 9(01)      VALUE 0.
031400             06  TC-GANANCIA           PIC S9(11)V9(04) VALUE 0.
031500             06  TC-GANANCIA-PCT-SW   PIC 9(01)      VALUE 0.
031600             06  TC-GANANCIA-PCT       PIC S9(05)V9(04) VALUE 0.
031700
031800******************************************************************
031900* W11 - TABLA DEL INDICE DE CARTERA POR DIA (TB-PF)              *
032000******************************************************************
032100 01  W11-TABLA-INDICE-PORTAFOLIO.
032200     02  TB-PF-FILA OCCURS CV-MAX-DIAS TIMES.
032300         04  TB-PF-RETORNO        PIC S9(03)V9(06)  VALUE 0.
032400         04  TB-PF-INDICE         PIC S9(07)V9(04)  VALUE 0.
032500         04  TB-PF-HIST-MAX       PIC S9(07)V9(04)  VALUE 0.
032600         04  TB-PF-DRAWDOWN       PIC S9(03)V9(06)  VALUE 0.
032700
032800******************************************************************
032900* W12 - ACUMULADORES DE TRABAJO POR ACTIVO (USADOS EN PASADAS    *
033000*       DE UN SOLO RECORRIDO PARA INVENTARIO Y RENDIMIENTO TOTAL)*
033100******************************************************************
033200 01  W12-ACUMULADORES-POR-ACTIVO.
033300     02  WKS-VOLUMEN-CORRIENTE OCCURS CV-MAX-ACTIVOS TIMES
033400                                PIC S9(07)V9(06) VALUE 0.
033500     02  WKS-CUM-COMPRAS-CORR  OCCURS CV-MAX-ACTIVOS TIMES
033600                                PIC S9(11)V9(04) VALUE 0.
033700     02  WKS-CUM-VENTAS-CORR   OCCURS CV-MAX-ACTIVOS TIMES
033800                                PIC S9(11)V9(04) VALUE 0.
033900     02  WKS-CUM-DIV-CORR      OCCURS CV-MAX-ACTIVOS TIMES
034000                                PIC S9(11)V9(04) VALUE 0.
034100
034200******************************************************************
034300* W13 - CAMPOS ESCALARES DE TRABAJO PARA LAS DISTINTAS SECCIONES *
034400******************************************************************
034500 01  W13-ESCALARES-DE-TRABAJO.
034600     02  WKS-ASSET-BUSCADO       PIC X(12)  VALUE SPACES.
034700     02  WKS-ULTIMO-PRECIO       PIC S9(09)V9(04) VALUE 0.
034800     02  WKS-PRECIO-MANUAL       PIC S9(09)V9(04) VALUE 0.
034900     02  WKS-SUMA-DEPOTWERT-DIA  PIC S9(11)V9(04) COMP-3 VALUE 0.
035000* CAMPO EMPACADO (COMP-3) SIGUIENDO LA NORMA DEL DEPARTAMENTO
035100* PARA ACUMULADORES INTERMEDIOS DE UN SOLO RECORRIDO.
035200     02  WKS-PRECIO-ANT-ACTIVO   PIC S9(09)V9(04) VALUE 0.
035300     02  WKS-INDICE-ANT-ACTIVO   PIC S9(07)V9(04) VALUE 0.
035400     02  WKS-DEPOTWERT-FILA-ANT  PIC S9(11)V9(04) VALUE 0.
035500     02  WKS-SUMA-RETORNO-PESO-DIA PIC S9(03)V9(06) VALUE 0.
035600     02  WKS-HISTMAX-ACTIVO      PIC S9(09)V9(04) VALUE 0.
035700     02  WKS-HIST-MAX-PORTAFOLIO PIC S9(07)V9(04) VALUE 0.
035800     02  WKS-MAX-DRAWDOWN        PIC S9(03)V9(06) VALUE 0.
035900     02  WKS-SUMA-CUM-COMPRAS-DIA  PIC S9(11)V9(04) VALUE 0.
036000     02  WKS-SUMA-CUM-VENTAS-DIA   PIC S9(11)V9(04) VALUE 0.
036100     02  WKS-SUMA-RETORNO-TOTAL-DIA PIC S9(11)V9(04) VALUE 0.
036200     02  WKS-VOL-RESTANTE        PIC S9(07)V9(06) VALUE 0.
036300     02  WKS-COSTO-BASE          PIC S9(11)V9(04) VALUE 0.
036400     02  WKS-SUMA-GANANCIA-PORT  PIC S9(11)V9(04) VALUE 0.
036500     02  WKS-SUMA-DEPOTWERT-PORT PIC S9(11)V9(04) VALUE 0.
036600     02  WKS-BASE-PORT           PIC S9(11)V9(04) VALUE 0.
036700     02  WKS-FILA-MSCI           PIC 9(02)  COMP  VALUE 0.
036800* WKS-ENCONTRO-MSCI-SW QUEDO COMO NIVEL 77 AL PRINCIPIO DE
036900* WORKING-STORAGE.
037000
037100******************************************************************
037200* W14 - CAMPOS EDITADOS PARA EL ARMADO DEL CSV (7 FORMAS DE PUNTO*
037300*       DECIMAL QUE CUBREN TODAS LAS COLUMNAS NUMERICAS)         *
037400******************************************************************
037500 01  W14-EDITADOS-CSV.
037600     02  WKS-ED-094              PIC -(8)9.9999.
037700     02  WKS-ED-076              PIC -(6)9.999999.
037800     02  WKS-ED-114              PIC -(10)9.9999.
037900     02  WKS-ED-036              PIC -(2)9.999999.
038000     02  WKS-ED-074              PIC -(6)9.9999.
038100     02  WKS-ED-056              PIC -(4)9.999999.
038200* WKS-ED-054 QUEDO COMO NIVEL 77 AL PRINCIPIO DE WORKING-STORAGE.
038300
038400******************************************************************
038500* W15 - ARMADO GENERICO DE RENGLON CSV (SE REUTILIZA EN LOS TRES *
038600*       ARCHIVOS DE SALIDA, SIN USAR FUNCIONES INTRINSECAS)      *
038700******************************************************************
038800 01  W15-ARMADO-CSV.
038900     02  WKS-CSV-TOTAL           PIC 9(02)  COMP VALUE 0.
039000     02  WKS-CSV-CAMPO OCCURS 20 TIMES      PIC X(24) VALUE
039100            SPACES.
039200     02  WKS-CSV-LINEA           PIC X(250) VALUE SPACES.
039300     02  WKS-CSV-PUNTERO         PIC 9(03)  COMP VALUE 1.
039400     02  WKS-CSV-IX              PIC 9(02)  COMP VALUE 0.
039500     02  WKS-TRIM-ENT            PIC X(20)  VALUE SPACES.
039600     02  WKS-TRIM-SAL            PIC X(20)  VALUE SPACES.
039700     02  WKS-TRIM-CONTADOR       PIC 9(02)  COMP VALUE 0.
039800
039900******************************************************************
040000* W16 - RENGLONES DE TRABAJO DE LOS TRES ARCHIVOS DE SALIDA      *
040100******************************************************************
040200 01  W16-RENGLON-SALIDAS.
040300     COPY CVSER001.
040400     COPY CVIDX001.
040500     COPY CVHIS001.
040600
040700 PROCEDURE DIVISION.
040800******************************************************************
040900*  000 - CONTROL PRINCIPAL DEL PROCESO                           *
041000******************************************************************
041100 000-MAIN SECTION.
041200     PERFORM 0100-INICIO             THRU 0100-INICIO-E
041300     PERFORM 1000-ACTIVITY-PREP      THRU 1000-ACTIVITY-PREP-E
041400     PERFORM 2000-PRICE-PREP         THRU 2000-PRICE-PREP-E
041500     PERFORM 3000-INVENTARIO         THRU 3000-INVENTARIO-E
041600     PERFORM 4000-VALORIZACION       THRU 4000-VALORIZACION-E
041700     PERFORM 5000-INDICE-CARTERA     THRU 5000-INDICE-CARTERA-E
041800     PERFORM 6000-DRAWDOWN           THRU 6000-DRAWDOWN-E
041900     PERFORM 7000-RENDIMIENTO-TOTAL  THRU 7000-RENDIMIENTO-TOTAL-E
042000     PERFORM 8000-GANANCIA-FIFO      THRU 8000-GANANCIA-FIFO-E
042100     PERFORM 9000-ESCRITURA-SALIDAS  THRU 9000-ESCRITURA-SALIDAS-E
042200     PERFORM 9900-ESTADISTICAS       THRU 9900-ESTADISTICAS-E
042300     STOP RUN.
042400 000-MAIN-E. EXIT.
042500
042600******************************************************************
042700*  0100 - LECTURA DE LA TARJETA DE PARAMETROS (FECHA DE CORRIDA) *
042800******************************************************************
042900 0100-INICIO SECTION.
043000     ACCEPT WKS-PARM-SYSIN FROM SYSIN
043100     MOVE WKS-PARM-FECHA-CORRIDA TO WKS-FECHA-CORRIDA
043200     MOVE 5 TO WKS-TOTAL-MAN
043300     MOVE 'OTLY        '  TO MP-ASSET (1)
043400     MOVE 11.19           TO MP-PRICE (1)
043500     MOVE SPACES          TO MP-ASSET (2) MP-ASSET (3)
043600                              MP-ASSET (4) MP-ASSET (5)
043700     MOVE ZERO             TO MP-PRICE (2) MP-PRICE (3)
043800                              MP-PRICE (4) MP-PRICE (5).
043900 0100-INICIO-E. EXIT.
044000
044100******************************************************************
044200*  1000 - ACTIVITY-PREP: ORDENA EL MOVIMIENTO POR FECHA Y CALCULA*
044300*         EL CAMBIO DE EXISTENCIA CON SIGNO DE CADA RENGLON      *
044400******************************************************************
044500 1000-ACTIVITY-PREP SECTION.
044600     SORT CVACT-SORTWK
044700         ASCENDING KEY CVS-FECHA CVS-SECUENCIA
044800         INPUT PROCEDURE  IS 1100-SORT-IN  THRU 1100-SORT-IN-E
044900         OUTPUT PROCEDURE IS 1200-SORT-OUT THRU 1200-SORT-OUT-E
045000     COMPUTE WKS-TOTAL-FILAS = WKS-TOTAL-ACTIVOS + 1
045100     MOVE 'Gesamtwert' TO TB-ASSET-COD (WKS-TOTAL-FILAS).
045200 1000-ACTIVITY-PREP-E. EXIT.
045300
045400 1100-SORT-IN SECTION.
045500     OPEN INPUT CVACT
045600     IF FS-CVACT NOT = '00'
045700        MOVE 'CVACT' TO WKS-ASSET-BUSCADO
045800        DISPLAY 'CVVALB01 - ERROR AL ABRIR CVACT  FS=' FS-CVACT
045900        MOVE 91 TO RETURN-CODE
046000        STOP RUN
046100     END-IF
046200     MOVE ZERO TO WKS-SEC-LECTURA
046300     MOVE 0    TO WKS-FIN-CVACT
046400     PERFORM 1110-LEE-Y-ENVIA THRU 1110-LEE-Y-ENVIA-E
046500         UNTIL WKS-FIN-CVACT = 1
046600     CLOSE CVACT.
046700 1100-SORT-IN-E. EXIT.
046800
046900 1110-LEE-Y-ENVIA SECTION.
047000     READ CVACT
047100         AT END
047200            MOVE 1 TO WKS-FIN-CVACT
047300         NOT AT END
047400            ADD 1 TO WKS-SEC-LECTURA
047500            ADD 1 TO WKS-TOTAL-ACT-LEIDOS
047600            MOVE ACT-DATE    TO CVS-FECHA
047700            MOVE WKS-SEC-LECTURA TO CVS-SECUENCIA
047800            MOVE ACT-ASSET   TO CVS-ASSET
047900            MOVE ACT-TYPE    TO CVS-TIPO
048000            MOVE ACT-VOLUME  TO CVS-VOLUME
048100            MOVE ACT-VALUE   TO CVS-VALUE
048200            MOVE ACT-FEE-BUY TO CVS-FEE-BUY
048300            RELEASE CV-SORT-REGISTRO
048400     END-READ.
048500 1110-LEE-Y-ENVIA-E. EXIT.
048600
048700 1200-SORT-OUT SECTION.
048800     MOVE 0 TO WKS-FIN-SORT
048900     PERFORM 1210-REGRESA-Y-CARGA THRU 1210-REGRESA-Y-CARGA-E
049000         UNTIL WKS-FIN-SORT = 1.
049100 1200-SORT-OUT-E. EXIT.
049200
049300 1210-REGRESA-Y-CARGA SECTION.
049400     RETURN CVACT-SORTWK
049500         AT END
049600            MOVE 1 TO WKS-FIN-SORT
049700         NOT AT END
049800            PERFORM 1220-CARGA-TB-ACT THRU 1220-CARGA-TB-ACT-E
049900     END-RETURN.
050000 1210-REGRESA-Y-CARGA-E. EXIT.
050100
050200* CADA RENGLON TRAE EL SIGNO DEL CAMBIO DE EXISTENCIA:
050300*   COMPRA (B)          -> SUMA
050400*   VENTA  (S)          -> RESTA
050500*   DIVIDENDO ACCION(SD)-> SUMA (ENTRAN ACCIONES NUEVAS)
050600*   DIVIDENDO EFECT.(CD)-> NO MUEVE EXISTENCIA
050700* CUALQUIER OTRO TIPO SE RECHAZA (ERROR DE CAPTURA EN EL ORIGEN).
050800 1220-CARGA-TB-ACT SECTION.
050900     EVALUATE CVS-TIPO
051000        WHEN 'B '
051100           ADD 1 TO WKS-TOTAL-ACT
051200           MOVE CVS-VOLUME TO TB-ACT-CAMBIO-SIGNO (WKS-TOTAL-ACT)
051300        WHEN 'SD'
051400           ADD 1 TO WKS-TOTAL-ACT
051500           MOVE CVS-VOLUME TO TB-ACT-CAMBIO-SIGNO (WKS-TOTAL-ACT)
051600        WHEN 'S '
051700           ADD 1 TO WKS-TOTAL-ACT
051800           COMPUTE TB-ACT-CAMBIO-SIGNO (WKS-TOTAL-ACT) =
051900                   CVS-VOLUME * -1
052000        WHEN 'CD'
052100           ADD 1 TO WKS-TOTAL-ACT
052200           MOVE ZERO TO TB-ACT-CAMBIO-SIGNO (WKS-TOTAL-ACT)
052300        WHEN OTHER
052400           ADD 1 TO WKS-TOTAL-ACT-RECHAZO
052500           DISPLAY 'CVVALB01 - TIPO DE MOVIMIENTO INVALIDO: '
052600                   CVS-ASSET ' ' CVS-TIPO
052700           GO TO 1220-CARGA-TB-ACT-E
052800     END-EVALUATE
052900     MOVE CVS-FECHA   TO TB-ACT-FECHA      (WKS-TOTAL-ACT)
053000     MOVE CVS-ASSET   TO TB-ACT-ASSET      (WKS-TOTAL-ACT)
053100     MOVE CVS-TIPO    TO TB-ACT-TIPO       (WKS-TOTAL-ACT)
053200     MOVE CVS-VOLUME  TO TB-ACT-VOLUMEN    (WKS-TOTAL-ACT)
053300     MOVE CVS-VALUE   TO TB-ACT-VALOR      (WKS-TOTAL-ACT)
053400     MOVE CVS-FEE-BUY TO TB-ACT-FEE-COMPRA (WKS-TOTAL-ACT)
053500     MOVE CVS-ASSET   TO WKS-ASSET-BUSCADO
053600     PERFORM 1060-LOCALIZA-O-AGREGA THRU 1060-LOCALIZA-O-AGREGA-E.
053700 1220-CARGA-TB-ACT-E. EXIT.
053800
053900******************************************************************
054000*  1060 - UTILERIA COMUN: BUSCA UN ACTIVO EN TB-ASSET; SI NO     *
054100*         EXISTE, LO AGREGA AL FINAL DE LA TABLA.  DEVUELVE EL   *
054200*         RENGLON EN WKS-FILA-LOCALIZADA.                        *
054300******************************************************************
054400 1060-LOCALIZA-O-AGREGA SECTION.
054500     MOVE 0 TO WKS-FILA-LOCALIZADA
054600     PERFORM 1065-BUSCA-UN-ACTIVO THRU 1065-BUSCA-UN-ACTIVO-E
054700         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
054800     IF WKS-FILA-LOCALIZADA = 0
054900        ADD 1 TO WKS-TOTAL-ACTIVOS
055000        MOVE WKS-ASSET-BUSCADO TO TB-ASSET-COD (WKS-TOTAL-ACTIVOS)
055100        MOVE WKS-TOTAL-ACTIVOS TO WKS-FILA-LOCALIZADA
055200     END-IF.
055300 1060-LOCALIZA-O-AGREGA-E. EXIT.
055400
055500 1065-BUSCA-UN-ACTIVO SECTION.
055600     IF TB-ASSET-COD (IX-CA) = WKS-ASSET-BUSCADO
055700        MOVE IX-CA TO WKS-FILA-LOCALIZADA
055800     END-IF.
055900 1065-BUSCA-UN-ACTIVO-E. EXIT.
056000
056100******************************************************************
056200*  1070 - UTILERIA COMUN: LOCALIZA UN ACTIVO YA EXISTENTE EN     *
056300*         TB-ASSET (NO AGREGA).  DEVUELVE WKS-FILA-LOCALIZADA.   *
056400******************************************************************
056500 1070-LOCALIZA-ACTIVO SECTION.
056600     MOVE 0 TO WKS-FILA-LOCALIZADA
056700     PERFORM 1065-BUSCA-UN-ACTIVO THRU 1065-BUSCA-UN-ACTIVO-E
056800         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA >
056900                WKS-TOTAL-ACTIVOS.
057000 1070-LOCALIZA-ACTIVO-E. EXIT.
057100
057200******************************************************************
057300*  2000 - PRICE-PREP: LEE CVPRC, ARMA EL CALENDARIO DENSO Y      *
057400*         RELLENA HACIA ADELANTE LA COTIZACION DE CADA ACTIVO    *
057500******************************************************************
057600 2000-PRICE-PREP SECTION.
057700     PERFORM 2100-LEE-CVPRC           THRU 2100-LEE-CVPRC-E
057800     PERFORM 2200-CONSTRUYE-CALENDARIO THRU
057900            2200-CONSTRUYE-CALENDARIO-E
058000     PERFORM 2300-DENSIFICA-PRECIOS   THRU
058100            2300-DENSIFICA-PRECIOS-E
058200         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA >
058300                WKS-TOTAL-ACTIVOS.
058400 2000-PRICE-PREP-E. EXIT.
058500
058600 2100-LEE-CVPRC SECTION.
058700     OPEN INPUT CVPRC
058800     IF FS-CVPRC NOT = '00'
058900        DISPLAY 'CVVALB01 - ERROR AL ABRIR CVPRC  FS=' FS-CVPRC
059000        MOVE 91 TO RETURN-CODE
059100        STOP RUN
059200     END-IF
059300     MOVE 0 TO WKS-FIN-CVACT
059400     PERFORM 2110-LEE-UN-PRECIO THRU 2110-LEE-UN-PRECIO-E
059500         UNTIL WKS-FIN-CVACT = 1
059600     CLOSE CVPRC.
059700 2100-LEE-CVPRC-E. EXIT.
059800
059900 2110-LEE-UN-PRECIO SECTION.
060000     READ CVPRC
060100         AT END
060200            MOVE 1 TO WKS-FIN-CVACT
060300         NOT AT END
060400            ADD 1 TO WKS-TOTAL-PRC
060500            MOVE PRC-ASSET TO TB-PRC-ASSET  (WKS-TOTAL-PRC)
060600            MOVE PRC-DATE  TO TB-PRC-FECHA  (WKS-TOTAL-PRC)
060700            MOVE PRC-PRICE TO TB-PRC-PRECIO (WKS-TOTAL-PRC)
060800            MOVE PRC-ASSET TO WKS-ASSET-BUSCADO
060900            PERFORM 1060-LOCALIZA-O-AGREGA THRU
061000                   1060-LOCALIZA-O-AGREGA-E
061100     END-READ.
061200 2110-LEE-UN-PRECIO-E. EXIT.
061300
061400******************************************************************
061500*  2200 - ARMA EL CALENDARIO DIARIO DESDE LA PRIMERA ACTIVIDAD   *
061600*         HASTA LA FECHA DE CORRIDA (TARJETA SYSIN), INCLUSIVE   *
061700******************************************************************
061800 2200-CONSTRUYE-CALENDARIO SECTION.
061900     MOVE TB-ACT-FECHA (1) TO WKS-FECHA-PRIMERA-ACT
062000     MOVE TB-ACT-FECHA (WKS-TOTAL-ACT) TO WKS-FECHA-ULTIMA-ACT
062100     MOVE WKS-FECHA-PRIMERA-ACT TO WKS-FECHA-TRABAJO
062200     MOVE ZERO TO WKS-TOTAL-DIAS
062300     MOVE 0    TO WKS-FIN-CALENDARIO
062400     PERFORM 2205-AGREGA-UN-DIA THRU 2205-AGREGA-UN-DIA-E
062500         UNTIL WKS-FIN-CALENDARIO = 1.
062600 2200-CONSTRUYE-CALENDARIO-E. EXIT.
062700
062800 2205-AGREGA-UN-DIA SECTION.
062900     ADD 1 TO WKS-TOTAL-DIAS
063000     MOVE WKS-FECHA-TRABAJO TO TB-DIA-FECHA (WKS-TOTAL-DIAS)
063100     IF WKS-FECHA-TRABAJO = WKS-FECHA-CORRIDA
063200        MOVE 1 TO WKS-FIN-CALENDARIO
063300     ELSE
063400        PERFORM 2210-SIGUIENTE-DIA THRU 2210-SIGUIENTE-DIA-E
063500     END-IF.
063600 2205-AGREGA-UN-DIA-E. EXIT.
063700
063800* AVANZA WKS-FECHA-TRABAJO UN DIA CALENDARIO.  NO SE USA NINGUNA
063900* FUNCION INTRINSECA DE FECHAS; SE SIGUE LA TECNICA DE TABLA DE
064000* FIN DE MES DEL DEPARTAMENTO, CON LA PRUEBA DE BISIESTO HECHA A
064100* MANO (DIVIDE ... REMAINDER) PARA RECALCULAR FEBRERO.
064200 2210-SIGUIENTE-DIA SECTION.
064300     DIVIDE WKS-FT-ANO BY 4   GIVING WKS-DIV-TMP REMAINDER
064400            WKS-RES-4
064500     DIVIDE WKS-FT-ANO BY 100 GIVING WKS-DIV-TMP REMAINDER
064600            WKS-RES-100
064700     DIVIDE WKS-FT-ANO BY 400 GIVING WKS-DIV-TMP REMAINDER
064800            WKS-RES-400
064900     IF WKS-RES-4 = 0 AND (WKS-RES-100 NOT = 0 OR WKS-RES-400 = 0)
065000        MOVE 29 TO DIA-FIN-MES-CV (2)
065100     ELSE
065200        MOVE 28 TO DIA-FIN-MES-CV (2)
065300     END-IF
065400     ADD 1 TO WKS-FT-DIA
065500     IF WKS-FT-DIA > DIA-FIN-MES-CV (WKS-FT-MES)
065600        MOVE 1 TO WKS-FT-DIA
065700        ADD 1 TO WKS-FT-MES
065800        IF WKS-FT-MES > 12
065900           MOVE 1 TO WKS-FT-MES
066000           ADD 1 TO WKS-FT-ANO
066100        END-IF
066200     END-IF.
066300 2210-SIGUIENTE-DIA-E. EXIT.
066400
066500* FORMATEA UNA FECHA AAAAMMDD (WKS-FECHA-FMT-ENT) A SU FORMA
066600* DE DESPLIEGUE AAAA-MM-DD (WKS-FECHA-FMT-SAL) PARA LOS CSV.
066700 2240-FORMATEA-FECHA SECTION.
066800     MOVE SPACES TO WKS-FECHA-FMT-SAL
066900     STRING WKS-FFE-ANO DELIMITED BY SIZE
067000            '-'         DELIMITED BY SIZE
067100            WKS-FFE-MES DELIMITED BY SIZE
067200            '-'         DELIMITED BY SIZE
067300            WKS-FFE-DIA DELIMITED BY SIZE
067400         INTO WKS-FECHA-FMT-SAL
067500     END-STRING.
067600 2240-FORMATEA-FECHA-E. EXIT.
067700
067800******************************************************************
067900*  2300 - DENSIFICA LA COTIZACION DE UN ACTIVO (IX-CA) A LO LARGO*
068000*         DE TODO EL CALENDARIO: RELLENO HACIA ADELANTE, Y SI NO *
068100*         HUBO NINGUNA COTIZACION REAL, PRECIO MANUAL DE RESPALDO*
068200******************************************************************
068300 2300-DENSIFICA-PRECIOS SECTION.
068400     MOVE 0    TO WKS-HAY-PRECIO-SW
068500     MOVE ZERO TO WKS-ULTIMO-PRECIO
068600     PERFORM 2310-DENSIFICA-UN-DIA THRU 2310-DENSIFICA-UN-DIA-E
068700         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
068800     IF WKS-HAY-PRECIO-SW = 0
068900        PERFORM 2350-APLICA-MANUAL THRU 2350-APLICA-MANUAL-E
069000     END-IF.
069100 2300-DENSIFICA-PRECIOS-E. EXIT.
069200
069300 2310-DENSIFICA-UN-DIA SECTION.
069400     MOVE 0 TO WKS-ENCONTRO-HOY-SW
069500     PERFORM 2320-BUSCA-PRECIO-EXACTO THRU
069600            2320-BUSCA-PRECIO-EXACTO-E
069700         VARYING IX-BUSCA FROM 1 BY 1 UNTIL IX-BUSCA >
069800                WKS-TOTAL-PRC
069900     IF WKS-ENCONTRO-HOY-SW = 1
070000        MOVE 1 TO WKS-HAY-PRECIO-SW
070100     END-IF
070200     IF WKS-HAY-PRECIO-SW = 1
070300        MOVE WKS-ULTIMO-PRECIO TO TC-PRECIO (IX-CA IX-CD)
070400        MOVE 1                 TO TC-PRECIO-SW (IX-CA IX-CD)
070500     ELSE
070600        MOVE ZERO TO TC-PRECIO (IX-CA IX-CD)
070700        MOVE 0    TO TC-PRECIO-SW (IX-CA IX-CD)
070800     END-IF.
070900 2310-DENSIFICA-UN-DIA-E. EXIT.
071000
071100 2320-BUSCA-PRECIO-EXACTO SECTION.
071200     IF TB-PRC-ASSET (IX-BUSCA) = TB-ASSET-COD (IX-CA)
071300        AND TB-PRC-FECHA (IX-BUSCA) = TB-DIA-FECHA (IX-CD)
071400        MOVE TB-PRC-PRECIO (IX-BUSCA) TO WKS-ULTIMO-PRECIO
071500        MOVE 1 TO WKS-ENCONTRO-HOY-SW
071600     END-IF.
071700 2320-BUSCA-PRECIO-EXACTO-E. EXIT.
071800
071900 2350-APLICA-MANUAL SECTION.
072000     MOVE 0 TO WKS-ENCONTRO-MAN-SW
072100     PERFORM 2360-BUSCA-MANUAL THRU 2360-BUSCA-MANUAL-E
072200         VARYING CV-IX-MAN-AUX FROM 1 BY 1
072300             UNTIL CV-IX-MAN-AUX > WKS-TOTAL-MAN
072400     IF WKS-ENCONTRO-MAN-SW = 1
072500        PERFORM 2370-LLENA-MANUAL THRU 2370-LLENA-MANUAL-E
072600            VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
072700     END-IF.
072800 2350-APLICA-MANUAL-E. EXIT.
072900
073000 2360-BUSCA-MANUAL SECTION.
073100     IF MP-ASSET (CV-IX-MAN-AUX) = TB-ASSET-COD (IX-CA)
073200        MOVE MP-PRICE (CV-IX-MAN-AUX) TO WKS-PRECIO-MANUAL
073300        MOVE 1 TO WKS-ENCONTRO-MAN-SW
073400     END-IF.
073500 2360-BUSCA-MANUAL-E. EXIT.
073600
073700 2370-LLENA-MANUAL SECTION.
073800     MOVE WKS-PRECIO-MANUAL TO TC-PRECIO (IX-CA IX-CD)
073900     MOVE 1                 TO TC-PRECIO-SW (IX-CA IX-CD).
074000 2370-LLENA-MANUAL-E. EXIT.
074100
074200******************************************************************
074300*  3000 - INVENTARIO: ARRASTRA LA EXISTENCIA DE CADA ACTIVO DIA A*
074400*         DIA A PARTIR DEL CAMBIO DE SIGNO CALCULADO EN 1000     *
074500******************************************************************
074600 3000-INVENTARIO SECTION.
074700     MOVE 1 TO WKS-IX-ACT-INV
074800     PERFORM 3100-UN-DIA-INVENTARIO THRU 3100-UN-DIA-INVENTARIO-E
074900         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS.
075000 3000-INVENTARIO-E. EXIT.
075100
075200 3100-UN-DIA-INVENTARIO SECTION.
075300     PERFORM 3110-APLICA-ACTIVIDADES-HOY THRU
075400            3110-APLICA-ACTIVIDADES-HOY-E
075500         UNTIL WKS-IX-ACT-INV > WKS-TOTAL-ACT
075600            OR TB-ACT-FECHA (WKS-IX-ACT-INV) NOT = TB-DIA-FECHA
075700                   (IX-CD)
075800     PERFORM 3120-GRABA-VOLUMEN-HOY THRU 3120-GRABA-VOLUMEN-HOY-E
075900         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA >
076000                WKS-TOTAL-ACTIVOS.
076100 3100-UN-DIA-INVENTARIO-E. EXIT.
076200
076300 3110-APLICA-ACTIVIDADES-HOY SECTION.
076400     MOVE TB-ACT-ASSET (WKS-IX-ACT-INV) TO WKS-ASSET-BUSCADO
076500     PERFORM 1070-LOCALIZA-ACTIVO THRU 1070-LOCALIZA-ACTIVO-E
076600     ADD TB-ACT-CAMBIO-SIGNO (WKS-IX-ACT-INV)
076700         TO WKS-VOLUMEN-CORRIENTE (WKS-FILA-LOCALIZADA)
076800     ADD 1 TO WKS-IX-ACT-INV.
076900 3110-APLICA-ACTIVIDADES-HOY-E. EXIT.
077000
077100 3120-GRABA-VOLUMEN-HOY SECTION.
077200     MOVE WKS-VOLUMEN-CORRIENTE (IX-CA) TO TC-VOLUMEN (IX-CA
077300            IX-CD).
077400 3120-GRABA-VOLUMEN-HOY-E. EXIT.
077500
077600******************************************************************
077700*  4000 - VALORIZACION: DEPOTWERT = PRECIO X EXISTENCIA, Y EL    *
077800*         RENGLON SINTETICO GESAMTWERT (SUMA DE TODOS LOS REALES)*
077900******************************************************************
078000 4000-VALORIZACION SECTION.
078100     PERFORM 4100-CALCULA-DEPOTWERT THRU 4100-CALCULA-DEPOTWERT-E
078200         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
078300            AFTER IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
078400     PERFORM 4200-GESAMTWERT-DIA THRU 4200-GESAMTWERT-DIA-E
078500         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS.
078600 4000-VALORIZACION-E. EXIT.
078700
078800 4100-CALCULA-DEPOTWERT SECTION.
078900     IF TC-PRECIO-SW (IX-CA IX-CD) = 1
079000        COMPUTE TC-DEPOTWERT (IX-CA IX-CD) ROUNDED =
079100                TC-PRECIO (IX-CA IX-CD) * TC-VOLUMEN (IX-CA IX-CD)
079200     END-IF.
079300 4100-CALCULA-DEPOTWERT-E. EXIT.
079400
079500 4200-GESAMTWERT-DIA SECTION.
079600     MOVE ZERO TO WKS-SUMA-DEPOTWERT-DIA
079700     PERFORM 4210-SUMA-ACTIVO-DIA THRU 4210-SUMA-ACTIVO-DIA-E
079800         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
079900     MOVE WKS-SUMA-DEPOTWERT-DIA TO TC-DEPOTWERT (WKS-TOTAL-FILAS
080000            IX-CD)
080100     MOVE ZERO TO TC-PRECIO    (WKS-TOTAL-FILAS IX-CD)
080200     MOVE 1    TO TC-PRECIO-SW (WKS-TOTAL-FILAS IX-CD).
080300 4200-GESAMTWERT-DIA-E. EXIT.
080400
080500 4210-SUMA-ACTIVO-DIA SECTION.
080600     IF TC-PRECIO-SW (IX-CA IX-CD) = 1
080700        ADD TC-DEPOTWERT (IX-CA IX-CD) TO WKS-SUMA-DEPOTWERT-DIA
080800     END-IF.
080900 4210-SUMA-ACTIVO-DIA-E. EXIT.
081000
081100******************************************************************
081200*  5000 - INDICE DE CARTERA: RECORRIDO POR ACTIVO (GESAMTWERT AL *
081300*         FINAL) CON ACUMULADORES "FILA ANTERIOR" QUE NO SE      *
081400*         REINICIAN AL CAMBIAR DE ACTIVO (ASI LO PIDE EL AREA DE *
081500*         BANCA PATRIMONIAL PARA IGUALAR SU HOJA DE CALCULO)     *
081600******************************************************************
081700 5000-INDICE-CARTERA SECTION.
081800     MOVE 0    TO WKS-HAY-FILA-ANT-SW
081900     MOVE ZERO TO WKS-DEPOTWERT-FILA-ANT
082000     MOVE ZERO TO WKS-DIA-IX-FILA-ANT
082100     PERFORM 5050-INICIA-ACTIVO THRU 5050-INICIA-ACTIVO-E
082200         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-FILAS
082300     PERFORM 5300-INDICE-PORTAFOLIO THRU 5300-INDICE-PORTAFOLIO-E
082400         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS.
082500 5000-INDICE-CARTERA-E. EXIT.
082600
082700 5050-INICIA-ACTIVO SECTION.
082800     MOVE 0    TO WKS-HAY-ANT-PRECIO-SW
082900     MOVE ZERO TO WKS-PRECIO-ANT-ACTIVO
083000     MOVE ZERO TO WKS-INDICE-ANT-ACTIVO
083100     PERFORM 5100-PROCESA-CELDA THRU 5100-PROCESA-CELDA-E
083200         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS.
083300 5050-INICIA-ACTIVO-E. EXIT.
083400
083500 5100-PROCESA-CELDA SECTION.
083600     IF TC-PRECIO-SW (IX-CA IX-CD) = 1
083700        PERFORM 5110-RETORNO-INDICE THRU 5110-RETORNO-INDICE-E
083800        PERFORM 5150-PESO-FILA-ANTERIOR THRU
083900               5150-PESO-FILA-ANTERIOR-E
084000        MOVE TC-DEPOTWERT (IX-CA IX-CD) TO WKS-DEPOTWERT-FILA-ANT
084100        MOVE IX-CD                      TO WKS-DIA-IX-FILA-ANT
084200        MOVE 1                          TO WKS-HAY-FILA-ANT-SW
084300     END-IF.
084400 5100-PROCESA-CELDA-E. EXIT.
084500
084600* RETORNO E INDICE NORMALIZADO (BASE 100) DE CADA ACTIVO; SE
084700* REINICIAN AL PRIMER DIA VALIDO DE CADA ACTIVO (A DIFERENCIA DEL
084800* "PESO DE LA FILA ANTERIOR" DE 5150, QUE ES CONTINUO).  EN EL
084900* RENGLON GESAMTWERT EL PRECIO ES SIEMPRE CERO, ASI QUE EL
085000* RETORNO QUEDA EN BLANCO Y EL INDICE SE QUEDA FIJO EN 100.
085100 5110-RETORNO-INDICE SECTION.
085200     IF WKS-HAY-ANT-PRECIO-SW = 0
085300        MOVE 100  TO TC-INDICE (IX-CA IX-CD)
085400        MOVE 0    TO TC-RETORNO-SW (IX-CA IX-CD)
085500        MOVE ZERO TO TC-RETORNO (IX-CA IX-CD)
085600     ELSE
085700        IF WKS-PRECIO-ANT-ACTIVO = ZERO
085800           MOVE ZERO TO TC-RETORNO (IX-CA IX-CD)
085900           MOVE 0    TO TC-RETORNO-SW (IX-CA IX-CD)
086000           MOVE WKS-INDICE-ANT-ACTIVO TO TC-INDICE (IX-CA IX-CD)
086100        ELSE
086200           COMPUTE TC-RETORNO (IX-CA IX-CD) ROUNDED =
086300               (TC-PRECIO (IX-CA IX-CD) / WKS-PRECIO-ANT-ACTIVO)
086400                      - 1
086500           MOVE 1 TO TC-RETORNO-SW (IX-CA IX-CD)
086600           COMPUTE TC-INDICE (IX-CA IX-CD) ROUNDED =
086700               WKS-INDICE-ANT-ACTIVO * (1 + TC-RETORNO (IX-CA
086800                      IX-CD))
086900        END-IF
087000     END-IF
087100     MOVE TC-PRECIO (IX-CA IX-CD) TO WKS-PRECIO-ANT-ACTIVO
087200     MOVE TC-INDICE (IX-CA IX-CD) TO WKS-INDICE-ANT-ACTIVO
087300     MOVE 1 TO WKS-HAY-ANT-PRECIO-SW.
087400 5110-RETORNO-INDICE-E. EXIT.
087500
087600* PESO DE LA FILA ANTERIOR, CONTINUO A TRAVES DE TODOS LOS
087700* ACTIVOS (INCLUYENDO GESAMTWERT).  DESDE LA OT DSI-0318 SE
087800* DIVIDE DIRECTO CONTRA EL GESAMTWERT DEL DIA DE LA FILA
087900* ANTERIOR; LA FORMULA ORIGINAL MULTIPLICABA POR 2 Y DIVIDIA
088000* ENTRE 2 PORQUE EL RENGLON GESAMTWERT DUPLICABA LA SUMA DEL
088100* DIA, PERO EL X2/2 SE CANCELA EXACTO - P. SACBAJA (DSI) 1995.
088200 5150-PESO-FILA-ANTERIOR SECTION.
088300     IF WKS-HAY-FILA-ANT-SW = 0
088400        MOVE 0    TO TC-PESO-ANT-SW (IX-CA IX-CD)
088500        MOVE ZERO TO TC-PESO-ANT (IX-CA IX-CD)
088600        MOVE ZERO TO TC-RETORNO-PESO (IX-CA IX-CD)
088700     ELSE
088800        IF TC-DEPOTWERT (WKS-TOTAL-FILAS WKS-DIA-IX-FILA-ANT) =
088900               ZERO
089000           MOVE 0    TO TC-PESO-ANT-SW (IX-CA IX-CD)
089100           MOVE ZERO TO TC-PESO-ANT (IX-CA IX-CD)
089200           MOVE ZERO TO TC-RETORNO-PESO (IX-CA IX-CD)
089300        ELSE
089400           COMPUTE TC-PESO-ANT (IX-CA IX-CD) ROUNDED =
089500               WKS-DEPOTWERT-FILA-ANT /
089600               TC-DEPOTWERT (WKS-TOTAL-FILAS WKS-DIA-IX-FILA-ANT)
089700           MOVE 1 TO TC-PESO-ANT-SW (IX-CA IX-CD)
089800           IF TC-RETORNO-SW (IX-CA IX-CD) = 1
089900              COMPUTE TC-RETORNO-PESO (IX-CA IX-CD) ROUNDED =
090000                  TC-PESO-ANT (IX-CA IX-CD) * TC-RETORNO (IX-CA
090100                         IX-CD)
090200           ELSE
090300              MOVE ZERO TO TC-RETORNO-PESO (IX-CA IX-CD)
090400           END-IF
090500        END-IF
090600     END-IF.
090700 5150-PESO-FILA-ANTERIOR-E. EXIT.
090800
090900* INDICE DE CARTERA NORMALIZADO (BASE 100), SUMANDO EL RETORNO
091000* PONDERADO DE TODOS LOS ACTIVOS (Y GESAMTWERT) DE CADA DIA.
091100 5300-INDICE-PORTAFOLIO SECTION.
091200     MOVE ZERO TO WKS-SUMA-RETORNO-PESO-DIA
091300     PERFORM 5310-SUMA-PESO-ACTIVO THRU 5310-SUMA-PESO-ACTIVO-E
091400         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-FILAS
091500     MOVE WKS-SUMA-RETORNO-PESO-DIA TO TB-PF-RETORNO (IX-CD)
091600     IF IX-CD = 1
091700        MOVE 100 TO TB-PF-INDICE (IX-CD)
091800     ELSE
091900        COMPUTE TB-PF-INDICE (IX-CD) ROUNDED =
092000            TB-PF-INDICE (IX-CD - 1) * (1 + TB-PF-RETORNO (IX-CD))
092100     END-IF.
092200 5300-INDICE-PORTAFOLIO-E. EXIT.
092300
092400 5310-SUMA-PESO-ACTIVO SECTION.
092500     ADD TC-RETORNO-PESO (IX-CA IX-CD) TO
092600            WKS-SUMA-RETORNO-PESO-DIA.
092700 5310-SUMA-PESO-ACTIVO-E. EXIT.
092800
092900******************************************************************
093000*  6000 - DRAWDOWN: CAIDA DESDE EL MAXIMO HISTORICO, POR ACTIVO Y*
093100*         A NIVEL DE CARTERA.  EL RENGLON GESAMTWERT TOMA EL     *
093200*         DRAWDOWN DE CARTERA TAL CUAL (SU PROPIO PRECIO ES CERO)*
093300******************************************************************
093400 6000-DRAWDOWN SECTION.
093500     PERFORM 6050-INICIA-DRAWDOWN-ACTIVO THRU
093600            6050-INICIA-DRAWDOWN-ACTIVO-E
093700         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
093800     MOVE ZERO TO WKS-MAX-DRAWDOWN
093900     MOVE ZERO TO WKS-HIST-MAX-PORTAFOLIO
094000     PERFORM 6200-DRAWDOWN-PORTAFOLIO THRU
094100            6200-DRAWDOWN-PORTAFOLIO-E
094200         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
094300     PERFORM 6300-COPIA-DRAWDOWN-GESAMT THRU
094400            6300-COPIA-DRAWDOWN-GESAMT-E
094500         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS.
094600 6000-DRAWDOWN-E. EXIT.
094700
094800 6050-INICIA-DRAWDOWN-ACTIVO SECTION.
094900     MOVE 0    TO WKS-HAY-HISTMAX-SW
095000     MOVE ZERO TO WKS-HISTMAX-ACTIVO
095100     PERFORM 6100-DRAWDOWN-CELDA THRU 6100-DRAWDOWN-CELDA-E
095200         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS.
095300 6050-INICIA-DRAWDOWN-ACTIVO-E. EXIT.
095400
095500 6100-DRAWDOWN-CELDA SECTION.
095600     IF TC-PRECIO-SW (IX-CA IX-CD) = 1
095700        IF WKS-HAY-HISTMAX-SW = 0
095800           MOVE TC-PRECIO (IX-CA IX-CD) TO WKS-HISTMAX-ACTIVO
095900           MOVE 1 TO WKS-HAY-HISTMAX-SW
096000        ELSE
096100           IF TC-PRECIO (IX-CA IX-CD) > WKS-HISTMAX-ACTIVO
096200              MOVE TC-PRECIO (IX-CA IX-CD) TO WKS-HISTMAX-ACTIVO
096300           END-IF
096400        END-IF
096500        MOVE WKS-HISTMAX-ACTIVO TO TC-HIST-MAX (IX-CA IX-CD)
096600        IF WKS-HISTMAX-ACTIVO = ZERO
096700           MOVE ZERO TO TC-DRAWDOWN (IX-CA IX-CD)
096800        ELSE
096900           COMPUTE TC-DRAWDOWN (IX-CA IX-CD) ROUNDED =
097000               (TC-PRECIO (IX-CA IX-CD) - WKS-HISTMAX-ACTIVO)
097100                / WKS-HISTMAX-ACTIVO
097200        END-IF
097300        IF TC-PESO-ANT-SW (IX-CA IX-CD) = 1
097400           COMPUTE TC-WEIGHTED-DRAWDOWN (IX-CA IX-CD) ROUNDED =
097500               TC-DRAWDOWN (IX-CA IX-CD) * TC-PESO-ANT (IX-CA
097600                      IX-CD)
097700        ELSE
097800           MOVE ZERO TO TC-WEIGHTED-DRAWDOWN (IX-CA IX-CD)
097900        END-IF
098000     END-IF.
098100 6100-DRAWDOWN-CELDA-E. EXIT.
098200
098300 6200-DRAWDOWN-PORTAFOLIO SECTION.
098400     IF IX-CD = 1
098500        MOVE TB-PF-INDICE (IX-CD) TO WKS-HIST-MAX-PORTAFOLIO
098600     ELSE
098700        IF TB-PF-INDICE (IX-CD) > WKS-HIST-MAX-PORTAFOLIO
098800           MOVE TB-PF-INDICE (IX-CD) TO WKS-HIST-MAX-PORTAFOLIO
098900        END-IF
099000     END-IF
099100     MOVE WKS-HIST-MAX-PORTAFOLIO TO TB-PF-HIST-MAX (IX-CD)
099200     COMPUTE TB-PF-DRAWDOWN (IX-CD) ROUNDED =
099300         (TB-PF-INDICE (IX-CD) - WKS-HIST-MAX-PORTAFOLIO)
099400          / WKS-HIST-MAX-PORTAFOLIO
099500     IF TB-PF-DRAWDOWN (IX-CD) < WKS-MAX-DRAWDOWN
099600        MOVE TB-PF-DRAWDOWN (IX-CD) TO WKS-MAX-DRAWDOWN
099700     END-IF.
099800 6200-DRAWDOWN-PORTAFOLIO-E. EXIT.
099900
100000 6300-COPIA-DRAWDOWN-GESAMT SECTION.
100100     MOVE TB-PF-DRAWDOWN (IX-CD)
100200         TO TC-DRAWDOWN (WKS-TOTAL-FILAS IX-CD)
100300     MOVE TB-PF-DRAWDOWN (IX-CD)
100400         TO TC-WEIGHTED-DRAWDOWN (WKS-TOTAL-FILAS IX-CD).
100500 6300-COPIA-DRAWDOWN-GESAMT-E. EXIT.
100600
100700******************************************************************
100800*  7000 - RENDIMIENTO TOTAL: DEPOTWERT MAS VENTAS Y DIVIDENDOS   *
100900*         ACUMULADOS, MENOS COMPRAS ACUMULADAS, POR ACTIVO       *
101000******************************************************************
101100 7000-RENDIMIENTO-TOTAL SECTION.
101200     PERFORM 7050-LIMPIA-ACUMULADORES THRU
101300            7050-LIMPIA-ACUMULADORES-E
101400         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
101500     MOVE 1 TO WKS-IX-ACT-TOT
101600     PERFORM 7100-UN-DIA-ACUMULA THRU 7100-UN-DIA-ACUMULA-E
101700         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
101800     PERFORM 7200-RENDIMIENTO-FILA THRU 7200-RENDIMIENTO-FILA-E
101900         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
102000            AFTER IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
102100     PERFORM 7300-RENDIMIENTO-GESAMT THRU
102200            7300-RENDIMIENTO-GESAMT-E
102300         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS.
102400 7000-RENDIMIENTO-TOTAL-E. EXIT.
102500
102600 7050-LIMPIA-ACUMULADORES SECTION.
102700     MOVE ZERO TO WKS-CUM-COMPRAS-CORR (IX-CA)
102800     MOVE ZERO TO WKS-CUM-VENTAS-CORR  (IX-CA)
102900     MOVE ZERO TO WKS-CUM-DIV-CORR     (IX-CA).
103000 7050-LIMPIA-ACUMULADORES-E. EXIT.
103100
103200 7100-UN-DIA-ACUMULA SECTION.
103300     PERFORM 7110-APLICA-MONTO-HOY THRU 7110-APLICA-MONTO-HOY-E
103400         UNTIL WKS-IX-ACT-TOT > WKS-TOTAL-ACT
103500            OR TB-ACT-FECHA (WKS-IX-ACT-TOT) NOT = TB-DIA-FECHA
103600                   (IX-CD)
103700     PERFORM 7120-GRABA-ACUM-HOY THRU 7120-GRABA-ACUM-HOY-E
103800         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA >
103900                WKS-TOTAL-ACTIVOS.
104000 7100-UN-DIA-ACUMULA-E. EXIT.
104100
104200 7110-APLICA-MONTO-HOY SECTION.
104300     MOVE TB-ACT-ASSET (WKS-IX-ACT-TOT) TO WKS-ASSET-BUSCADO
104400     PERFORM 1070-LOCALIZA-ACTIVO THRU 1070-LOCALIZA-ACTIVO-E
104500     EVALUATE TB-ACT-TIPO (WKS-IX-ACT-TOT)
104600        WHEN 'B '
104700           COMPUTE WKS-CUM-COMPRAS-CORR (WKS-FILA-LOCALIZADA) =
104800               WKS-CUM-COMPRAS-CORR (WKS-FILA-LOCALIZADA) +
104900               (TB-ACT-VOLUMEN (WKS-IX-ACT-TOT) *
105000                TB-ACT-VALOR   (WKS-IX-ACT-TOT))
105100        WHEN 'S '
105200           ADD TB-ACT-VALOR (WKS-IX-ACT-TOT)
105300               TO WKS-CUM-VENTAS-CORR (WKS-FILA-LOCALIZADA)
105400        WHEN 'CD'
105500           ADD TB-ACT-VALOR (WKS-IX-ACT-TOT)
105600               TO WKS-CUM-DIV-CORR (WKS-FILA-LOCALIZADA)
105700        WHEN OTHER
105800           CONTINUE
105900     END-EVALUATE
106000     ADD 1 TO WKS-IX-ACT-TOT.
106100 7110-APLICA-MONTO-HOY-E. EXIT.
106200
106300 7120-GRABA-ACUM-HOY SECTION.
106400     MOVE WKS-CUM-COMPRAS-CORR (IX-CA) TO TC-CUM-COMPRAS (IX-CA
106500            IX-CD)
106600     MOVE WKS-CUM-VENTAS-CORR  (IX-CA) TO TC-CUM-VENTAS  (IX-CA
106700            IX-CD)
106800     MOVE WKS-CUM-DIV-CORR     (IX-CA) TO TC-CUM-DIV     (IX-CA
106900            IX-CD).
107000 7120-GRABA-ACUM-HOY-E. EXIT.
107100
107200 7200-RENDIMIENTO-FILA SECTION.
107300     IF TC-PRECIO-SW (IX-CA IX-CD) = 1
107400        MOVE IX-CA TO WKS-FILA-CALC
107500        COMPUTE TC-RETORNO-TOTAL (IX-CA IX-CD) ROUNDED =
107600            TC-DEPOTWERT  (IX-CA IX-CD) +
107700            TC-CUM-VENTAS (IX-CA IX-CD) -
107800            TC-CUM-COMPRAS (IX-CA IX-CD) +
107900            TC-CUM-DIV    (IX-CA IX-CD)
108000        PERFORM 7250-PESO-RENDIMIENTO-TOTAL THRU
108100               7250-PESO-RENDIMIENTO-TOTAL-E
108200     END-IF.
108300 7200-RENDIMIENTO-FILA-E. EXIT.
108400
108500 7250-PESO-RENDIMIENTO-TOTAL SECTION.
108600     IF TC-CUM-COMPRAS (WKS-FILA-CALC IX-CD) = ZERO
108700        MOVE 0    TO TC-RETORNO-TOTAL-PESO-SW (WKS-FILA-CALC
108800               IX-CD)
108900        MOVE ZERO TO TC-RETORNO-TOTAL-PESO    (WKS-FILA-CALC
109000               IX-CD)
109100     ELSE
109200        COMPUTE TC-RETORNO-TOTAL-PESO (WKS-FILA-CALC IX-CD)
109300               ROUNDED =
109400            TC-RETORNO-TOTAL (WKS-FILA-CALC IX-CD) /
109500            TC-CUM-COMPRAS   (WKS-FILA-CALC IX-CD)
109600        MOVE 1 TO TC-RETORNO-TOTAL-PESO-SW (WKS-FILA-CALC IX-CD)
109700     END-IF.
109800 7250-PESO-RENDIMIENTO-TOTAL-E. EXIT.
109900
110000 7300-RENDIMIENTO-GESAMT SECTION.
110100     MOVE ZERO TO WKS-SUMA-CUM-COMPRAS-DIA
110200     MOVE ZERO TO WKS-SUMA-CUM-VENTAS-DIA
110300     MOVE ZERO TO WKS-SUMA-RETORNO-TOTAL-DIA
110400     PERFORM 7310-SUMA-TOTAL-RETORNO THRU
110500            7310-SUMA-TOTAL-RETORNO-E
110600         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
110700     MOVE WKS-SUMA-CUM-COMPRAS-DIA
110800         TO TC-CUM-COMPRAS   (WKS-TOTAL-FILAS IX-CD)
110900     MOVE WKS-SUMA-CUM-VENTAS-DIA
111000         TO TC-CUM-VENTAS    (WKS-TOTAL-FILAS IX-CD)
111100     MOVE WKS-SUMA-RETORNO-TOTAL-DIA
111200         TO TC-RETORNO-TOTAL (WKS-TOTAL-FILAS IX-CD)
111300     MOVE WKS-TOTAL-FILAS TO WKS-FILA-CALC
111400     PERFORM 7250-PESO-RENDIMIENTO-TOTAL THRU
111500            7250-PESO-RENDIMIENTO-TOTAL-E.
111600 7300-RENDIMIENTO-GESAMT-E. EXIT.
111700
111800 7310-SUMA-TOTAL-RETORNO SECTION.
111900     IF TC-PRECIO-SW (IX-CA IX-CD) = 1
112000        ADD TC-CUM-COMPRAS   (IX-CA IX-CD) TO
112100               WKS-SUMA-CUM-COMPRAS-DIA
112200        ADD TC-CUM-VENTAS    (IX-CA IX-CD) TO
112300               WKS-SUMA-CUM-VENTAS-DIA
112400        ADD TC-RETORNO-TOTAL (IX-CA IX-CD) TO
112500               WKS-SUMA-RETORNO-TOTAL-DIA
112600     END-IF.
112700 7310-SUMA-TOTAL-RETORNO-E. EXIT.
112800
112900******************************************************************
113000*  8000 - GANANCIA NO REALIZADA POR EL METODO PEPS (FIFO), SOLO  *
113100*         PARA EL ULTIMO DIA DE LA CORRIDA (EL DIA DE HOY)       *
113200******************************************************************
113300 8000-GANANCIA-FIFO SECTION.
113400     MOVE WKS-TOTAL-DIAS TO WKS-DIA-ULTIMO
113500     MOVE ZERO TO WKS-SUMA-GANANCIA-PORT
113600     MOVE ZERO TO WKS-SUMA-DEPOTWERT-PORT
113700     PERFORM 8100-COSTO-FIFO-ACTIVO THRU 8100-COSTO-FIFO-ACTIVO-E
113800         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
113900     PERFORM 8200-GANANCIA-FIFO-PORTAFOLIO THRU
114000            8200-GANANCIA-FIFO-PORTAFOLIO-E.
114100 8000-GANANCIA-FIFO-E. EXIT.
114200
114300 8100-COSTO-FIFO-ACTIVO SECTION.
114400     MOVE 0 TO TC-GANANCIA-SW     (IX-CA WKS-DIA-ULTIMO)
114500     MOVE 0 TO TC-GANANCIA-PCT-SW (IX-CA WKS-DIA-ULTIMO)
114600     IF TC-PRECIO-SW (IX-CA WKS-DIA-ULTIMO) = 1
114700        AND TC-VOLUMEN (IX-CA WKS-DIA-ULTIMO) > ZERO
114800        MOVE TC-VOLUMEN (IX-CA WKS-DIA-ULTIMO) TO WKS-VOL-RESTANTE
114900        MOVE ZERO TO WKS-COSTO-BASE
115000        PERFORM 8110-CONSUME-LOTE THRU 8110-CONSUME-LOTE-E
115100            VARYING IX-MM FROM 1 BY 1
115200               UNTIL IX-MM > WKS-TOTAL-ACT
115300                  OR WKS-VOL-RESTANTE = ZERO
115400        COMPUTE TC-GANANCIA (IX-CA WKS-DIA-ULTIMO) ROUNDED =
115500            TC-DEPOTWERT (IX-CA WKS-DIA-ULTIMO) - WKS-COSTO-BASE
115600        MOVE 1 TO TC-GANANCIA-SW (IX-CA WKS-DIA-ULTIMO)
115700        IF WKS-COSTO-BASE = ZERO
115800           MOVE 0 TO TC-GANANCIA-PCT-SW (IX-CA WKS-DIA-ULTIMO)
115900        ELSE
116000           COMPUTE TC-GANANCIA-PCT (IX-CA WKS-DIA-ULTIMO) ROUNDED
116100                  =
116200               (TC-GANANCIA (IX-CA WKS-DIA-ULTIMO) /
116300                      WKS-COSTO-BASE)
116400                * 100
116500           MOVE 1 TO TC-GANANCIA-PCT-SW (IX-CA WKS-DIA-ULTIMO)
116600        END-IF
116700        ADD TC-GANANCIA  (IX-CA WKS-DIA-ULTIMO) TO
116800               WKS-SUMA-GANANCIA-PORT
116900        ADD TC-DEPOTWERT (IX-CA WKS-DIA-ULTIMO) TO
117000               WKS-SUMA-DEPOTWERT-PORT
117100     END-IF.
117200 8100-COSTO-FIFO-ACTIVO-E. EXIT.
117300
117400* CONSUME LOTES DE COMPRA EN ORDEN DE FECHA (TB-ACT YA VIENE
117500* ORDENADO DESDE 1000-ACTIVITY-PREP) HASTA AGOTAR LA EXISTENCIA
117600* DE HOY O LOS LOTES DEL ACTIVO.
117700 8110-CONSUME-LOTE SECTION.
117800     IF TB-ACT-ASSET (IX-MM) = TB-ASSET-COD (IX-CA)
117900        AND TB-ACT-TIPO (IX-MM) = 'B '
118000        IF TB-ACT-VOLUMEN (IX-MM) < WKS-VOL-RESTANTE
118100           COMPUTE WKS-COSTO-BASE = WKS-COSTO-BASE +
118200               (TB-ACT-VOLUMEN (IX-MM) * TB-ACT-VALOR (IX-MM))
118300           SUBTRACT TB-ACT-VOLUMEN (IX-MM) FROM WKS-VOL-RESTANTE
118400        ELSE
118500           COMPUTE WKS-COSTO-BASE = WKS-COSTO-BASE +
118600               (WKS-VOL-RESTANTE * TB-ACT-VALOR (IX-MM))
118700           MOVE ZERO TO WKS-VOL-RESTANTE
118800        END-IF
118900     END-IF.
119000 8110-CONSUME-LOTE-E. EXIT.
119100
119200 8200-GANANCIA-FIFO-PORTAFOLIO SECTION.
119300     MOVE 1 TO TC-GANANCIA-SW (WKS-TOTAL-FILAS WKS-DIA-ULTIMO)
119400     MOVE WKS-SUMA-GANANCIA-PORT
119500         TO TC-GANANCIA (WKS-TOTAL-FILAS WKS-DIA-ULTIMO)
119600     COMPUTE WKS-BASE-PORT =
119700         WKS-SUMA-DEPOTWERT-PORT - WKS-SUMA-GANANCIA-PORT
119800     IF WKS-BASE-PORT = ZERO
119900        MOVE 0 TO TC-GANANCIA-PCT-SW (WKS-TOTAL-FILAS
120000               WKS-DIA-ULTIMO)
120100     ELSE
120200        COMPUTE TC-GANANCIA-PCT (WKS-TOTAL-FILAS WKS-DIA-ULTIMO)
120300               ROUNDED =
120400            (WKS-SUMA-GANANCIA-PORT / WKS-BASE-PORT) * 100
120500        MOVE 1 TO TC-GANANCIA-PCT-SW (WKS-TOTAL-FILAS
120600               WKS-DIA-ULTIMO)
120700     END-IF.
120800 8200-GANANCIA-FIFO-PORTAFOLIO-E. EXIT.
120900
121000******************************************************************
121100*  9000 - ESCRITURA DE LOS TRES ARCHIVOS DE SALIDA (CSV)         *
121200******************************************************************
121300 9000-ESCRITURA-SALIDAS SECTION.
121400     PERFORM 9100-ESCRIBE-CVSER THRU 9100-ESCRIBE-CVSER-E
121500     PERFORM 9200-ESCRIBE-CVHIS THRU 9200-ESCRIBE-CVHIS-E
121600     PERFORM 9300-ESCRIBE-CVIDX THRU 9300-ESCRIBE-CVIDX-E.
121700 9000-ESCRITURA-SALIDAS-E. EXIT.
121800
121900******************************************************************
122000*  9100 - SERIE DIARIA POR ACTIVO (Y GESAMTWERT), CVSEROUT       *
122100******************************************************************
122200 9100-ESCRIBE-CVSER SECTION.
122300     OPEN OUTPUT CVSEROUT
122400     IF FS-CVSER NOT = '00'
122500        DISPLAY 'CVVALB01 - ERROR AL ABRIR CVSEROUT FS=' FS-CVSER
122600        MOVE 91 TO RETURN-CODE
122700        STOP RUN
122800     END-IF
122900     MOVE 18 TO WKS-CSV-TOTAL
123000     MOVE 'FECHA'           TO WKS-CSV-CAMPO (1)
123100     MOVE 'ACTIVO'          TO WKS-CSV-CAMPO (2)
123200     MOVE 'PRECIO'          TO WKS-CSV-CAMPO (3)
123300     MOVE 'VOLUMEN'         TO WKS-CSV-CAMPO (4)
123400     MOVE 'DEPOTWERT'       TO WKS-CSV-CAMPO (5)
123500     MOVE 'RETORNO'         TO WKS-CSV-CAMPO (6)
123600     MOVE 'INDICE'          TO WKS-CSV-CAMPO (7)
123700     MOVE 'PESO-ANT'        TO WKS-CSV-CAMPO (8)
123800     MOVE 'HIST-MAX'        TO WKS-CSV-CAMPO (9)
123900     MOVE 'DRAWDOWN'        TO WKS-CSV-CAMPO (10)
124000     MOVE 'DRAWDOWN-POND'   TO WKS-CSV-CAMPO (11)
124100     MOVE 'CUM-COMPRAS'     TO WKS-CSV-CAMPO (12)
124200     MOVE 'CUM-VENTAS'      TO WKS-CSV-CAMPO (13)
124300     MOVE 'CUM-DIVIDENDOS'  TO WKS-CSV-CAMPO (14)
124400     MOVE 'RETORNO-TOTAL'   TO WKS-CSV-CAMPO (15)
124500     MOVE 'RETORNO-TOTAL-POND' TO WKS-CSV-CAMPO (16)
124600     MOVE 'GANANCIA'        TO WKS-CSV-CAMPO (17)
124700     MOVE 'GANANCIA-PCT'    TO WKS-CSV-CAMPO (18)
124800     PERFORM 9920-ARMA-LINEA-CSV THRU 9920-ARMA-LINEA-CSV-E
124900     MOVE WKS-CSV-LINEA TO CVSER-LINEA
125000     WRITE CVSER-LINEA
125100     PERFORM 9110-ESCRIBE-RENGLON-SER THRU
125200            9110-ESCRIBE-RENGLON-SER-E
125300         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-FILAS
125400            AFTER IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
125500     CLOSE CVSEROUT.
125600 9100-ESCRIBE-CVSER-E. EXIT.
125700
125800 9110-ESCRIBE-RENGLON-SER SECTION.
125900     IF TC-PRECIO-SW (IX-CA IX-CD) NOT = 1
126000        GO TO 9110-ESCRIBE-RENGLON-SER-E
126100     END-IF
126200     PERFORM 9115-LLENA-RENGLON-SER THRU 9115-LLENA-RENGLON-SER-E
126300     MOVE TS-DATE   TO WKS-CSV-CAMPO (1)
126400     MOVE TS-ASSET  TO WKS-CSV-CAMPO (2)
126500
126600     MOVE TS-PRICE TO WKS-ED-094
126700     MOVE WKS-ED-094 TO WKS-TRIM-ENT
126800     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
126900     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (3)
127000
127100     MOVE TS-VOLUME TO WKS-ED-076
127200     MOVE WKS-ED-076 TO WKS-TRIM-ENT
127300     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
127400     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (4)
127500
127600     MOVE TS-DEPOTWERT TO WKS-ED-114
127700     MOVE WKS-ED-114 TO WKS-TRIM-ENT
127800     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
127900     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (5)
128000
128100     IF TS-RETURN-VALIDO
128200        MOVE TS-RETURN TO WKS-ED-036
128300        MOVE WKS-ED-036 TO WKS-TRIM-ENT
128400        PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
128500        MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (6)
128600     ELSE
128700        MOVE SPACES TO WKS-CSV-CAMPO (6)
128800     END-IF
128900
129000     MOVE TS-INDEX TO WKS-ED-074
129100     MOVE WKS-ED-074 TO WKS-TRIM-ENT
129200     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
129300     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (7)
129400
129500     IF TS-WEIGHT-PREV-VALIDO
129600        MOVE TS-WEIGHT-PREV TO WKS-ED-036
129700        MOVE WKS-ED-036 TO WKS-TRIM-ENT
129800        PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
129900        MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (8)
130000     ELSE
130100        MOVE SPACES TO WKS-CSV-CAMPO (8)
130200     END-IF
130300
130400     MOVE TS-HIST-MAX TO WKS-ED-094
130500     MOVE WKS-ED-094 TO WKS-TRIM-ENT
130600     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
130700     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (9)
130800
130900     MOVE TS-DRAWDOWN TO WKS-ED-036
131000     MOVE WKS-ED-036 TO WKS-TRIM-ENT
131100     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
131200     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (10)
131300
131400     MOVE TS-WEIGHTED-DRAWDOWN TO WKS-ED-036
131500     MOVE WKS-ED-036 TO WKS-TRIM-ENT
131600     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
131700     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (11)
131800
131900     MOVE TS-CUM-BUYS TO WKS-ED-114
132000     MOVE WKS-ED-114 TO WKS-TRIM-ENT
132100     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
132200     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (12)
132300
132400     MOVE TS-CUM-SALES TO WKS-ED-114
132500     MOVE WKS-ED-114 TO WKS-TRIM-ENT
132600     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
132700     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (13)
132800
132900     MOVE TS-CUM-DIVIDENDS TO WKS-ED-114
133000     MOVE WKS-ED-114 TO WKS-TRIM-ENT
133100     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
133200     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (14)
133300
133400     MOVE TS-TOTAL-RETURN TO WKS-ED-114
133500     MOVE WKS-ED-114 TO WKS-TRIM-ENT
133600     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
133700     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (15)
133800
133900     IF TS-WGT-TOT-RETURN-VALIDO
134000        MOVE TS-WEIGHTED-TOT-RETURN TO WKS-ED-056
134100        MOVE WKS-ED-056 TO WKS-TRIM-ENT
134200        PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
134300        MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (16)
134400     ELSE
134500        MOVE SPACES TO WKS-CSV-CAMPO (16)
134600     END-IF
134700
134800     IF TS-UNREAL-GAIN-VALIDO
134900        MOVE TS-UNREAL-GAIN TO WKS-ED-114
135000        MOVE WKS-ED-114 TO WKS-TRIM-ENT
135100        PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
135200        MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (17)
135300     ELSE
135400        MOVE SPACES TO WKS-CSV-CAMPO (17)
135500     END-IF
135600
135700     IF TS-UNREAL-GAIN-PCT-VALIDO
135800        MOVE TS-UNREAL-GAIN-PCT TO WKS-ED-054
135900        MOVE WKS-ED-054 TO WKS-TRIM-ENT
136000        PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
136100        MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (18)
136200     ELSE
136300        MOVE SPACES TO WKS-CSV-CAMPO (18)
136400     END-IF
136500
136600     PERFORM 9920-ARMA-LINEA-CSV THRU 9920-ARMA-LINEA-CSV-E
136700     MOVE WKS-CSV-LINEA TO CVSER-LINEA
136800     WRITE CVSER-LINEA
136900     ADD 1 TO WKS-REN-CVSER.
137000 9110-ESCRIBE-RENGLON-SER-E. EXIT.
137100
137200* ARMA EL RENGLON CV-SER-RENGLON (COPY CVSER001) A PARTIR DE LA
137300* CELDA (IX-CA IX-CD) DE TB-CELDA; EL CSV DE ARRIBA SE CONSTRUYE
137400* A PARTIR DE ESTE RENGLON, NO DIRECTO DE LA TABLA DE TRABAJO.
137500 9115-LLENA-RENGLON-SER SECTION.
137600     MOVE TB-DIA-FECHA (IX-CD) TO WKS-FECHA-FMT-ENT
137700     PERFORM 2240-FORMATEA-FECHA THRU 2240-FORMATEA-FECHA-E
137800     MOVE WKS-FECHA-FMT-SAL    TO TS-DATE
137900     MOVE TB-ASSET-COD (IX-CA) TO TS-ASSET
138000     MOVE TC-PRECIO    (IX-CA IX-CD) TO TS-PRICE
138100     MOVE TC-VOLUMEN   (IX-CA IX-CD) TO TS-VOLUME
138200     MOVE TC-DEPOTWERT (IX-CA IX-CD) TO TS-DEPOTWERT
138300     MOVE TC-RETORNO-SW (IX-CA IX-CD) TO TS-RETURN-SW
138400     MOVE TC-RETORNO   (IX-CA IX-CD) TO TS-RETURN
138500     MOVE TC-INDICE    (IX-CA IX-CD) TO TS-INDEX
138600     MOVE TC-PESO-ANT-SW (IX-CA IX-CD) TO TS-WEIGHT-PREV-SW
138700     MOVE TC-PESO-ANT  (IX-CA IX-CD) TO TS-WEIGHT-PREV
138800     MOVE TC-HIST-MAX  (IX-CA IX-CD) TO TS-HIST-MAX
138900     MOVE TC-DRAWDOWN  (IX-CA IX-CD) TO TS-DRAWDOWN
139000     MOVE TC-WEIGHTED-DRAWDOWN (IX-CA IX-CD) TO
139100            TS-WEIGHTED-DRAWDOWN
139200     MOVE TC-CUM-COMPRAS (IX-CA IX-CD) TO TS-CUM-BUYS
139300     MOVE TC-CUM-VENTAS  (IX-CA IX-CD) TO TS-CUM-SALES
139400     MOVE TC-CUM-DIV     (IX-CA IX-CD) TO TS-CUM-DIVIDENDS
139500     MOVE TC-RETORNO-TOTAL (IX-CA IX-CD) TO TS-TOTAL-RETURN
139600     MOVE TC-RETORNO-TOTAL-PESO-SW (IX-CA IX-CD) TO
139700            TS-WGT-TOT-RETURN-SW
139800     MOVE TC-RETORNO-TOTAL-PESO (IX-CA IX-CD) TO
139900            TS-WEIGHTED-TOT-RETURN
140000     MOVE TC-GANANCIA-SW (IX-CA IX-CD) TO TS-UNREAL-GAIN-SW
140100     MOVE TC-GANANCIA  (IX-CA IX-CD) TO TS-UNREAL-GAIN
140200     MOVE TC-GANANCIA-PCT-SW (IX-CA IX-CD) TO
140300            TS-UNREAL-GAIN-PCT-SW
140400     MOVE TC-GANANCIA-PCT (IX-CA IX-CD) TO TS-UNREAL-GAIN-PCT.
140500 9115-LLENA-RENGLON-SER-E. EXIT.
140600
140700******************************************************************
140800*  9200 - HISTORICO DE PRECIOS YA DENSIFICADO, CVHISOUT          *
140900******************************************************************
141000 9200-ESCRIBE-CVHIS SECTION.
141100     OPEN OUTPUT CVHISOUT
141200     IF FS-CVHIS NOT = '00'
141300        DISPLAY 'CVVALB01 - ERROR AL ABRIR CVHISOUT FS=' FS-CVHIS
141400        MOVE 91 TO RETURN-CODE
141500        STOP RUN
141600     END-IF
141700     MOVE 3 TO WKS-CSV-TOTAL
141800     MOVE 'FECHA'  TO WKS-CSV-CAMPO (1)
141900     MOVE 'ACTIVO' TO WKS-CSV-CAMPO (2)
142000     MOVE 'PRECIO' TO WKS-CSV-CAMPO (3)
142100     PERFORM 9920-ARMA-LINEA-CSV THRU 9920-ARMA-LINEA-CSV-E
142200     MOVE WKS-CSV-LINEA TO CVHIS-LINEA
142300     WRITE CVHIS-LINEA
142400     PERFORM 9210-ESCRIBE-RENGLON-HIS THRU
142500            9210-ESCRIBE-RENGLON-HIS-E
142600         VARYING IX-CA FROM 1 BY 1 UNTIL IX-CA > WKS-TOTAL-ACTIVOS
142700            AFTER IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
142800     CLOSE CVHISOUT.
142900 9200-ESCRIBE-CVHIS-E. EXIT.
143000
143100 9210-ESCRIBE-RENGLON-HIS SECTION.
143200     IF TC-PRECIO-SW (IX-CA IX-CD) NOT = 1
143300        GO TO 9210-ESCRIBE-RENGLON-HIS-E
143400     END-IF
143500     MOVE TB-DIA-FECHA (IX-CD) TO WKS-FECHA-FMT-ENT
143600     PERFORM 2240-FORMATEA-FECHA THRU 2240-FORMATEA-FECHA-E
143700     MOVE WKS-FECHA-FMT-SAL     TO PH-DATE
143800     MOVE TB-ASSET-COD (IX-CA)  TO PH-ASSET
143900     MOVE TC-PRECIO (IX-CA IX-CD) TO PH-PRICE
144000     MOVE 1 TO PH-PRICE-SW
144100     MOVE PH-DATE  TO WKS-CSV-CAMPO (1)
144200     MOVE PH-ASSET TO WKS-CSV-CAMPO (2)
144300     MOVE PH-PRICE TO WKS-ED-094
144400     MOVE WKS-ED-094 TO WKS-TRIM-ENT
144500     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
144600     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (3)
144700     PERFORM 9920-ARMA-LINEA-CSV THRU 9920-ARMA-LINEA-CSV-E
144800     MOVE WKS-CSV-LINEA TO CVHIS-LINEA
144900     WRITE CVHIS-LINEA
145000     ADD 1 TO WKS-REN-CVHIS.
145100 9210-ESCRIBE-RENGLON-HIS-E. EXIT.
145200
145300******************************************************************
145400*  9300 - INDICE DE CARTERA Y RENGLONES DE REFERENCIA (MSCI)     *
145500******************************************************************
145600 9300-ESCRIBE-CVIDX SECTION.
145700     OPEN OUTPUT CVIDXOUT
145800     IF FS-CVIDX NOT = '00'
145900        DISPLAY 'CVVALB01 - ERROR AL ABRIR CVIDXOUT FS=' FS-CVIDX
146000        MOVE 91 TO RETURN-CODE
146100        STOP RUN
146200     END-IF
146300     MOVE 6 TO WKS-CSV-TOTAL
146400     MOVE 'FECHA'           TO WKS-CSV-CAMPO (1)
146500     MOVE 'ACTIVO'          TO WKS-CSV-CAMPO (2)
146600     MOVE 'RETORNO-POND'    TO WKS-CSV-CAMPO (3)
146700     MOVE 'INDICE'          TO WKS-CSV-CAMPO (4)
146800     MOVE 'HIST-MAX'        TO WKS-CSV-CAMPO (5)
146900     MOVE 'DRAWDOWN'        TO WKS-CSV-CAMPO (6)
147000     PERFORM 9920-ARMA-LINEA-CSV THRU 9920-ARMA-LINEA-CSV-E
147100     MOVE WKS-CSV-LINEA TO CVIDX-LINEA
147200     WRITE CVIDX-LINEA
147300     PERFORM 9310-ESCRIBE-RENGLON-PORT THRU
147400            9310-ESCRIBE-RENGLON-PORT-E
147500         VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
147600     MOVE 0 TO WKS-ENCONTRO-MSCI-SW
147700     MOVE 'MSCI        '    TO WKS-ASSET-BUSCADO
147800     PERFORM 1070-LOCALIZA-ACTIVO THRU 1070-LOCALIZA-ACTIVO-E
147900     IF WKS-FILA-LOCALIZADA NOT = 0
148000        MOVE WKS-FILA-LOCALIZADA TO WKS-FILA-MSCI
148100        MOVE 1 TO WKS-ENCONTRO-MSCI-SW
148200        MOVE WKS-FILA-MSCI TO IX-CA
148300        PERFORM 9320-ESCRIBE-RENGLON-BENCH THRU
148400               9320-ESCRIBE-RENGLON-BENCH-E
148500            VARYING IX-CD FROM 1 BY 1 UNTIL IX-CD > WKS-TOTAL-DIAS
148600     END-IF
148700     CLOSE CVIDXOUT.
148800 9300-ESCRIBE-CVIDX-E. EXIT.
148900
149000 9310-ESCRIBE-RENGLON-PORT SECTION.
149100     MOVE TB-DIA-FECHA (IX-CD) TO WKS-FECHA-FMT-ENT
149200     PERFORM 2240-FORMATEA-FECHA THRU 2240-FORMATEA-FECHA-E
149300     MOVE WKS-FECHA-FMT-SAL      TO PF-DATE
149400     MOVE 'normalisierte_rendite' TO PF-ASSET
149500     MOVE 1                    TO PF-WGT-RETURN-SW
149600     MOVE TB-PF-RETORNO (IX-CD) TO PF-WEIGHTED-RETURN
149700     MOVE TB-PF-INDICE  (IX-CD) TO PF-INDEX
149800     MOVE 1                    TO PF-HIST-MAX-SW
149900     MOVE TB-PF-HIST-MAX (IX-CD) TO PF-HIST-MAX
150000     MOVE 1                    TO PF-DRAWDOWN-SW
150100     MOVE TB-PF-DRAWDOWN (IX-CD) TO PF-DRAWDOWN
150200
150300     MOVE PF-DATE  TO WKS-CSV-CAMPO (1)
150400     MOVE PF-ASSET TO WKS-CSV-CAMPO (2)
150500
150600     MOVE PF-WEIGHTED-RETURN TO WKS-ED-036
150700     MOVE WKS-ED-036 TO WKS-TRIM-ENT
150800     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
150900     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (3)
151000
151100     MOVE PF-INDEX TO WKS-ED-074
151200     MOVE WKS-ED-074 TO WKS-TRIM-ENT
151300     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
151400     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (4)
151500
151600     MOVE PF-HIST-MAX TO WKS-ED-074
151700     MOVE WKS-ED-074 TO WKS-TRIM-ENT
151800     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
151900     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (5)
152000
152100     MOVE PF-DRAWDOWN TO WKS-ED-036
152200     MOVE WKS-ED-036 TO WKS-TRIM-ENT
152300     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
152400     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (6)
152500
152600     PERFORM 9920-ARMA-LINEA-CSV THRU 9920-ARMA-LINEA-CSV-E
152700     MOVE WKS-CSV-LINEA TO CVIDX-LINEA
152800     WRITE CVIDX-LINEA
152900     ADD 1 TO WKS-REN-CVIDX.
153000 9310-ESCRIBE-RENGLON-PORT-E. EXIT.
153100
153200* RENGLONES DE REFERENCIA (BENCHMARK MSCI): SOLO RETORNO E INDICE
153300* PROPIOS DEL ACTIVO MSCI; NO LLEVAN MAXIMO HISTORICO NI
153400* DRAWDOWN (ESOS SON EXCLUSIVOS DE LA CARTERA).
153500 9320-ESCRIBE-RENGLON-BENCH SECTION.
153600     IF TC-PRECIO-SW (IX-CA IX-CD) NOT = 1
153700        GO TO 9320-ESCRIBE-RENGLON-BENCH-E
153800     END-IF
153900     MOVE TB-DIA-FECHA (IX-CD) TO WKS-FECHA-FMT-ENT
154000     PERFORM 2240-FORMATEA-FECHA THRU 2240-FORMATEA-FECHA-E
154100     MOVE WKS-FECHA-FMT-SAL TO PF-DATE
154200     MOVE 'MSCI'            TO PF-ASSET
154300     MOVE TC-RETORNO-SW (IX-CA IX-CD) TO PF-WGT-RETURN-SW
154400     MOVE TC-RETORNO    (IX-CA IX-CD) TO PF-WEIGHTED-RETURN
154500     MOVE TC-INDICE     (IX-CA IX-CD) TO PF-INDEX
154600     MOVE 0 TO PF-HIST-MAX-SW
154700     MOVE 0 TO PF-DRAWDOWN-SW
154800
154900     MOVE PF-DATE  TO WKS-CSV-CAMPO (1)
155000     MOVE PF-ASSET TO WKS-CSV-CAMPO (2)
155100
155200     IF PF-WGT-RETURN-VALIDO
155300        MOVE PF-WEIGHTED-RETURN TO WKS-ED-036
155400        MOVE WKS-ED-036 TO WKS-TRIM-ENT
155500        PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
155600        MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (3)
155700     ELSE
155800        MOVE SPACES TO WKS-CSV-CAMPO (3)
155900     END-IF
156000
156100     MOVE PF-INDEX TO WKS-ED-074
156200     MOVE WKS-ED-074 TO WKS-TRIM-ENT
156300     PERFORM 9910-COMPACTA-CAMPO THRU 9910-COMPACTA-CAMPO-E
156400     MOVE WKS-TRIM-SAL TO WKS-CSV-CAMPO (4)
156500
156600     MOVE SPACES TO WKS-CSV-CAMPO (5)
156700     MOVE SPACES TO WKS-CSV-CAMPO (6)
156800
156900     PERFORM 9920-ARMA-LINEA-CSV THRU 9920-ARMA-LINEA-CSV-E
157000     MOVE WKS-CSV-LINEA TO CVIDX-LINEA
157100     WRITE CVIDX-LINEA
157200     ADD 1 TO WKS-REN-CVIDX.
157300 9320-ESCRIBE-RENGLON-BENCH-E. EXIT.
157400
157500******************************************************************
157600*  9910 - UTILERIA COMUN: QUITA LOS ESPACIOS A LA IZQUIERDA DE UN*
157700*         CAMPO EDITADO (NO HAY FUNCION TRIM INTRINSECA EN ESTE  *
157800*         COMPILADOR), DEJANDO EL VALOR JUSTIFICADO A LA IZQ.    *
157900******************************************************************
158000 9910-COMPACTA-CAMPO SECTION.
158100     MOVE SPACES TO WKS-TRIM-SAL
158200     MOVE ZERO   TO WKS-TRIM-CONTADOR
158300     INSPECT WKS-TRIM-ENT TALLYING WKS-TRIM-CONTADOR
158400         FOR LEADING SPACE
158500     IF WKS-TRIM-CONTADOR > 0
158600        MOVE WKS-TRIM-ENT (WKS-TRIM-CONTADOR + 1 : ) TO
158700               WKS-TRIM-SAL
158800     ELSE
158900        MOVE WKS-TRIM-ENT TO WKS-TRIM-SAL
159000     END-IF.
159100 9910-COMPACTA-CAMPO-E. EXIT.
159200
159300******************************************************************
159400*  9920 - UTILERIA COMUN: ARMA UN RENGLON CSV A PARTIR DE LA     *
159500*         TABLA WKS-CSV-CAMPO, SEPARANDO CON COMAS.  SE USA      *
159600*         "DELIMITED BY SPACE" PARA RECORTAR EL RELLENO DE CADA  *
159700*         CAMPO (UN CAMPO EN BLANCO PRODUCE UNA COLUMNA VACIA).  *
159800******************************************************************
159900 9920-ARMA-LINEA-CSV SECTION.
160000     MOVE SPACES TO WKS-CSV-LINEA
160100     MOVE 1      TO WKS-CSV-PUNTERO
160200     PERFORM 9925-ARMA-UN-CAMPO THRU 9925-ARMA-UN-CAMPO-E
160300         VARYING WKS-CSV-IX FROM 1 BY 1
160400             UNTIL WKS-CSV-IX > WKS-CSV-TOTAL.
160500 9920-ARMA-LINEA-CSV-E. EXIT.
160600
160700 9925-ARMA-UN-CAMPO SECTION.
160800     IF WKS-CSV-IX > 1
160900        STRING ',' DELIMITED BY SIZE
161000            INTO WKS-CSV-LINEA
161100            WITH POINTER WKS-CSV-PUNTERO
161200     END-IF
161300     STRING WKS-CSV-CAMPO (WKS-CSV-IX) DELIMITED BY SPACE
161400         INTO WKS-CSV-LINEA
161500         WITH POINTER WKS-CSV-PUNTERO.
161600 9925-ARMA-UN-CAMPO-E. EXIT.
161700
161800******************************************************************
161900*  9900 - BITACORA DE OPERACION: TOTALES DE CONTROL PARA EL      *
162000*         OPERADOR, AL ESTILO DE LA SECCION ESTADISTICAS DE      *
162100*         LOS DEMAS PROGRAMAS DE CIERRE DEL DEPARTAMENTO         *
162200******************************************************************
162300 9900-ESTADISTICAS SECTION.
162400     DISPLAY 'CVVALB01 - RESUMEN DE LA CORRIDA'
162500     DISPLAY 'MOVIMIENTOS LEIDOS      : ' WKS-TOTAL-ACT-LEIDOS
162600     DISPLAY 'MOVIMIENTOS RECHAZADOS  : ' WKS-TOTAL-ACT-RECHAZO
162700     DISPLAY 'MOVIMIENTOS CARGADOS    : ' WKS-TOTAL-ACT
162800     DISPLAY 'PRECIOS LEIDOS (CVPRC)  : ' WKS-TOTAL-PRC
162900     DISPLAY 'ACTIVOS DISTINTOS       : ' WKS-TOTAL-ACTIVOS
163000     DISPLAY 'DIAS DE CALENDARIO      : ' WKS-TOTAL-DIAS
163100     DISPLAY 'RENGLONES A CVSEROUT    : ' WKS-REN-CVSER
163200     DISPLAY 'RENGLONES A CVHISOUT    : ' WKS-REN-CVHIS
163300     DISPLAY 'RENGLONES A CVIDXOUT    : ' WKS-REN-CVIDX
163400     DISPLAY 'CAIDA MAXIMA DE CARTERA : ' WKS-MAX-DRAWDOWN.
163500 9900-ESTADISTICAS-E. EXIT.
